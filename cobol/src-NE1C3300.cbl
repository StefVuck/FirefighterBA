000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    NE1C3300.
000800 AUTHOR.        J. SOSA.
000900 INSTALLATION.  DEPTO. DE SISTEMAS - CUERPO DE BOMBEROS.
001000 DATE-WRITTEN.  04/03/1987.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CUERPO DE BOMBEROS. NO DIVULGAR
001300                 FUERA DEL DEPARTAMENTO DE SISTEMAS.
001400*****************************************************************
001500*                                                               *
001600*     L I S T A D O   D E   V E R I F I C A C I O N   D E       *
001700*                     M O D E L O S   E R A                    *
001800*                                                               *
001900*  RECORRE EL MAESTRO DE MODELOS DE CONSUMO (CALC-MODEL) Y       *
002000*  EMITE, POR CADA UNO, LAS PREDICCIONES DE AUTONOMIA A 300,     *
002100*  200 Y 150 BAR (REGLA R1), LA TASA PROMEDIO DE CONSUMO         *
002200*  (REGLA R5) Y, CUANDO EL MODELO TIENE DUENO, EL NOMBRE         *
002300*  COMPLETO DEL BOMBERO PROPIETARIO.                             *
002400*                                                                *
002500*  ARCHIVOS:                                                    *
002600*     MODMAST    MAESTRO DE MODELOS DE CONSUMO (SOLO LECTURA)    *
002700*     FFMAST     MAESTRO DE BOMBEROS            (SOLO LECTURA)   *
002800*     LISTADO    LISTADO DE VERIFICACION DE MODELOS (SALIDA)     *
002900*                                                               *
003000* --------------------------------------------------------------*
003100* B I T A C O R A   D E   M A N T E N I M I E N T O              *
003200* FECHA       AUTOR         DESCRIPCION                   TICKET*
003300* ----------  ------------  --------------------------- -------*
003400* 04/03/1987  J. SOSA       VERSION INICIAL - LISTADO DE  ERA0005
003500*                           AUDITORIA DE PRESTAMOS.
003600* 14/09/1994  M. IBARRA     SE AGREGA TOTAL DE REGISTROS   ERA0051
003700*                           AL ENCABEZADO DEL LISTADO.
003800* 11/01/1999  R. PAEZ       REVISION Y2K EN LOS CAMPOS DE   Y2K005
003900*                           FECHA DEL ENCABEZADO.
004000* 2024-02-19  mibarra       REESCRITURA COMPLETA PARA EL   ERA0112
004100*                           TABLERO ERA: LISTADO DE
004200*                           VERIFICACION DE MODELOS DE
004300*                           CONSUMO DE AIRE.
004400* 2025-04-02  lcanepa       SE AGREGA LA TASA PROMEDIO DE  ERA0170
004500*                           CONSUMO (REGLA R5) Y EL NOMBRE
004600*                           DEL BOMBERO PROPIETARIO AL
004700*                           BLOQUE DE CADA MODELO.
004800*****************************************************************
004900*                                                               *
005000*             E N V I R O N M E N T   D I V I S I O N           *
005100*                                                               *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS NUMERICA-PRESION  IS '0' THRU '9'
005700     UPSI-0 IS SW-UPSI-DEPURACION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT MODMAST    ASSIGN       TO MODMAST
006100                        FILE STATUS  IS SW-FS-MOD.
006200     SELECT FFMAST     ASSIGN       TO FFMAST
006300                        FILE STATUS  IS SW-FS-FF.
006400     SELECT LISTADO    ASSIGN       TO LISTADO
006500                        FILE STATUS  IS SW-FS-LISTADO.
006600*****************************************************************
006700*                                                               *
006800*                      D A T A   D I V I S I O N                *
006900*                                                               *
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  MODMAST
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 160 CHARACTERS.
007600 01  REG-MODMAST.
007700     COPY NEFFMOD0.
007800
007900 FD  FFMAST
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 62 CHARACTERS.
008200 01  REG-FFMAST.
008300     COPY NEFFEMP0.
008400
008500 FD  LISTADO
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  REG-LISTADO                     PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100
009200*****************************************************************
009300*                    DEFINICION DE CONSTANTES                   *
009400*****************************************************************
009500 01  CT-CONSTANTES.
009600     05 CT-RUTINA                  PIC X(08) VALUE 'NE1C3300'.
009700     05 CT-RUTINA-TIMECALC         PIC X(08) VALUE 'NE1C3900'.
009800     05 CT-PRESION-300              PIC 9(03) VALUE 300.
009900     05 CT-PRESION-200              PIC 9(03) VALUE 200.
010000     05 CT-PRESION-150               PIC 9(03) VALUE 150.
010100     05 FILLER                       PIC X(02).
010200
010300 01  CT-CONSTANTES-R REDEFINES CT-CONSTANTES.
010400     05 FILLER                       PIC X(27).
010500
010600*****************************************************************
010700*                     DEFINICION DE SWITCHES                    *
010800*****************************************************************
010900 01  SW-SWITCHES.
011000     05 SW-UPSI-DEPURACION          PIC X(01) VALUE '0'.
011100        88 SW-88-DEPURA-ON                      VALUE '1'.
011200     05 SW-FS-MOD                   PIC X(02) VALUE SPACE.
011300        88 FS-88-OK-MOD                          VALUE '00'.
011400     05 SW-FS-FF                    PIC X(02) VALUE SPACE.
011500        88 FS-88-OK-FF                           VALUE '00'.
011600     05 SW-FS-LISTADO                PIC X(02) VALUE SPACE.
011700
011800     05 WS-FIN-MOD                   PIC X(01) VALUE 'N'.
011900        88 FIN-88-MOD                           VALUE 'S'.
012000     05 WS-FIN-FF                    PIC X(01) VALUE 'N'.
012100        88 FIN-88-FF                            VALUE 'S'.
012200
012300     05 WS-TIENE-DUENO                PIC X(01) VALUE 'N'.
012400        88 WS-88-TIENE-DUENO                    VALUE 'Y'.
012500     05 FILLER                        PIC X(02).
012600
012700*****************************************************************
012800*                     DEFINICION DE CONTADORES                  *
012900*****************************************************************
013000 01  CN-CONTADORES.
013100     05 CN-CANT-MODELOS               PIC 9(05) COMP.
013200     05 FILLER                        PIC X(02).
013300
013400*****************************************************************
013500*                     DEFINICION DE VARIABLES                   *
013600*****************************************************************
013700 01  WS-VARIABLES.
013800     05 WS-CANT-FF                    PIC 9(04) COMP VALUE ZERO.
013900     05 WS-IX-FF                      PIC 9(04) COMP VALUE ZERO.
014000     05 WS-IX-DUENO                    PIC 9(04) COMP VALUE ZERO.
014100     05 WS-MIN-300                     PIC 9(03).
014200     05 WS-MIN-200                     PIC 9(03).
014300     05 WS-MIN-150                     PIC 9(03).
014400     05 WS-TASA-CONSUMO                PIC 9(02)V99.
014500     05 WS-DIF-MINUTOS                 PIC S9(03).
014600     05 FILLER                         PIC X(02).
014700
014800 01  WS-VARIABLES-R REDEFINES WS-VARIABLES.
014900     05 FILLER                         PIC X(18).
015000
015100 01  WS-IMPRESION.
015200     05 WS-ED-CANT-MODELOS             PIC Z(04)9.
015300     05 WS-ED-MIN-300                  PIC Z(02)9.
015400     05 WS-ED-MIN-200                  PIC Z(02)9.
015500     05 WS-ED-MIN-150                  PIC Z(02)9.
015600     05 WS-ED-TASA-CONSUMO             PIC Z9.99.
015700     05 FILLER                         PIC X(02).
015800
015900*****************************************************************
016000*            AREA DE TRABAJO PARA EL CALL A NE1C3900             *
016100*****************************************************************
016200 01  WS-TIMECALC-AUX.
016300     05 WS-AUX-FUNCION               PIC X(04).
016400     05 WS-AUX-PRESION                PIC 9(03).
016500     05 WS-AUX-SLOPE                  PIC S9(03)V9(06).
016600     05 WS-AUX-INTERCEPT              PIC S9(03)V9(06).
016700     05 WS-AUX-MAX-PRESION            PIC 9(03).
016800     05 WS-AUX-MIN-PRESION            PIC 9(03).
016900     05 WS-AUX-MINUTOS                PIC 9(03).
017000     05 WS-AUX-NOMBRE-DEFAULT         PIC X(40).
017100     05 WS-AUX-TIEMPO-ESTANDAR        PIC 9(03)V9(04).
017200     05 FILLER                        PIC X(02).
017300
017400 01  WS-TIMECALC-AUX-R REDEFINES WS-TIMECALC-AUX.
017500     05 FILLER                        PIC X(83).
017600
017700 01  WS-RETORNO-INTERNO.
017800     COPY NEFFRET0.
017900
018000*****************************************************************
018100*                  RENGLONES DEL LISTADO                        *
018200*****************************************************************
018300 01  WS-LINEA                        PIC X(132) VALUE SPACES.
018400
018500*****************************************************************
018600*            TABLA EN MEMORIA DEL MAESTRO DE BOMBEROS            *
018700*****************************************************************
018800 01  TB-BOMBEROS.
018900     05 TB-BOM OCCURS 9999 TIMES INDEXED BY IX-TB-BOM.
019000        10 TB-BOM-REG.
019100           COPY NEFFEMP0.
019200     05 FILLER                     PIC X(02).
019300
019400*****************************************************************
019500*                                                               *
019600*              P R O C E D U R E   D I V I S I O N              *
019700*                                                               *
019800*****************************************************************
019900 PROCEDURE DIVISION.
020000
020100*****************************************************************
020200*                        0000-MAINLINE                          *
020300*****************************************************************
020400 0000-MAINLINE.
020500
020600     PERFORM 1000-INICIO
020700        THRU 1000-INICIO-EXIT
020800
020900     PERFORM 2000-PROCESO
021000        THRU 2000-PROCESO-EXIT
021100
021200     PERFORM 3000-FIN.
021300
021400*****************************************************************
021500*                         1000-INICIO                           *
021600*****************************************************************
021700 1000-INICIO.
021800
021900     OPEN INPUT  MODMAST
022000     OPEN INPUT  FFMAST
022100     OPEN OUTPUT LISTADO
022200
022300     PERFORM 1100-CARGA-BOMBEROS
022400        THRU 1100-CARGA-BOMBEROS-EXIT
022500
022600     PERFORM 1200-CUENTA-MODELOS
022700        THRU 1200-CUENTA-MODELOS-EXIT
022800
022900     PERFORM 1300-ENCABEZADO
023000        THRU 1300-ENCABEZADO-EXIT.
023100
023200 1000-INICIO-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600*                   1100-CARGA-BOMBEROS                         *
023700*****************************************************************
023800 1100-CARGA-BOMBEROS.
023900
024000     PERFORM 1110-LEE-BOMBERO
024100        THRU 1110-LEE-BOMBERO-EXIT
024200             UNTIL FIN-88-FF.
024300
024400 1100-CARGA-BOMBEROS-EXIT.
024500     EXIT.
024600
024700 1110-LEE-BOMBERO.
024800
024900     READ FFMAST INTO TB-BOM(WS-CANT-FF + 1)
025000        AT END
025100           SET FIN-88-FF TO TRUE
025200        NOT AT END
025300           ADD 1 TO WS-CANT-FF
025400     END-READ.
025500
025600 1110-LEE-BOMBERO-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*        1200-CUENTA-MODELOS (PASA PREVIA PARA EL TOTAL)         *
026100*****************************************************************
026200 1200-CUENTA-MODELOS.
026300
026400     MOVE ZERO TO CN-CANT-MODELOS
026500
026600     PERFORM 1210-LEE-Y-CUENTA
026700        THRU 1210-LEE-Y-CUENTA-EXIT
026800             UNTIL FIN-88-MOD
026900
027000     CLOSE MODMAST
027100     OPEN INPUT MODMAST
027200     MOVE 'N' TO WS-FIN-MOD.
027300
027400 1200-CUENTA-MODELOS-EXIT.
027500     EXIT.
027600
027700 1210-LEE-Y-CUENTA.
027800
027900     READ MODMAST
028000        AT END
028100           SET FIN-88-MOD TO TRUE
028200        NOT AT END
028300           ADD 1 TO CN-CANT-MODELOS
028400     END-READ.
028500
028600 1210-LEE-Y-CUENTA-EXIT.
028700     EXIT.
028800
028900*****************************************************************
029000*                     1300-ENCABEZADO                           *
029100*****************************************************************
029200 1300-ENCABEZADO.
029300
029400     MOVE SPACES TO WS-LINEA
029500     MOVE '=== MODEL VERIFICATION REPORT ===' TO WS-LINEA
029600     WRITE REG-LISTADO FROM WS-LINEA
029700
029800     MOVE CN-CANT-MODELOS TO WS-ED-CANT-MODELOS
029900     MOVE SPACES TO WS-LINEA
030000     STRING 'TOTAL MODELS: ' DELIMITED BY SIZE
030100            WS-ED-CANT-MODELOS DELIMITED BY SIZE
030200            INTO WS-LINEA
030300     END-STRING
030400     WRITE REG-LISTADO FROM WS-LINEA
030500
030600     MOVE SPACES TO WS-LINEA
030700     WRITE REG-LISTADO FROM WS-LINEA.
030800
030900 1300-ENCABEZADO-EXIT.
031000     EXIT.
031100
031200*****************************************************************
031300*                         2000-PROCESO                          *
031400*****************************************************************
031500 2000-PROCESO.
031600
031700     PERFORM 2100-LEE-MODELO
031800        THRU 2100-LEE-MODELO-EXIT
031900             UNTIL FIN-88-MOD.
032000
032100 2000-PROCESO-EXIT.
032200     EXIT.
032300
032400 2100-LEE-MODELO.
032500
032600     READ MODMAST INTO REG-MODMAST
032700        AT END
032800           SET FIN-88-MOD TO TRUE
032900        NOT AT END
033000           PERFORM 2200-IMPRIME-MODELO
033100              THRU 2200-IMPRIME-MODELO-EXIT
033200     END-READ.
033300
033400 2100-LEE-MODELO-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800*                2200-IMPRIME-MODELO    (PASO U4)                *
033900*  CALCULA LAS TRES PREDICCIONES (REGLA R1), LA TASA PROMEDIO   *
034000*  DE CONSUMO (REGLA R5) Y BUSCA AL BOMBERO PROPIETARIO, SI LO   *
034100*  TIENE, ANTES DE IMPRIMIR EL BLOQUE DEL MODELO.                *
034200*****************************************************************
034300 2200-IMPRIME-MODELO.
034400
034500     PERFORM 2210-CALCULA-PREDICCION
034600        THRU 2210-CALCULA-PREDICCION-EXIT
034700
034800     PERFORM 2220-CALCULA-TASA
034900        THRU 2220-CALCULA-TASA-EXIT
035000
035100     MOVE 'N' TO WS-TIENE-DUENO
035200     IF CM-FIREFIGHTER-ID > ZERO
035300        PERFORM 2230-BUSCA-DUENO
035400           THRU 2230-BUSCA-DUENO-EXIT
035500     END-IF
035600
035700     PERFORM 2240-ESCRIBE-BLOQUE
035800        THRU 2240-ESCRIBE-BLOQUE-EXIT.
035900
036000 2200-IMPRIME-MODELO-EXIT.
036100     EXIT.
036200
036300*****************************************************************
036400*                2210-CALCULA-PREDICCION                        *
036500*****************************************************************
036600 2210-CALCULA-PREDICCION.
036700
036800     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
036900     MOVE 'CALC'                    TO WS-AUX-FUNCION
037000     MOVE CT-PRESION-300             TO WS-AUX-PRESION
037100     MOVE CM-SLOPE                   TO WS-AUX-SLOPE
037200     MOVE CM-INTERCEPT               TO WS-AUX-INTERCEPT
037300     MOVE CM-MAX-PRESSURE            TO WS-AUX-MAX-PRESION
037400     MOVE CM-MIN-PRESSURE            TO WS-AUX-MIN-PRESION
037500     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
037600                                    WS-RETORNO-INTERNO
037700     MOVE WS-AUX-MINUTOS             TO WS-MIN-300
037800
037900     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
038000     MOVE 'CALC'                    TO WS-AUX-FUNCION
038100     MOVE CT-PRESION-200             TO WS-AUX-PRESION
038200     MOVE CM-SLOPE                   TO WS-AUX-SLOPE
038300     MOVE CM-INTERCEPT               TO WS-AUX-INTERCEPT
038400     MOVE CM-MAX-PRESSURE            TO WS-AUX-MAX-PRESION
038500     MOVE CM-MIN-PRESSURE            TO WS-AUX-MIN-PRESION
038600     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
038700                                    WS-RETORNO-INTERNO
038800     MOVE WS-AUX-MINUTOS             TO WS-MIN-200
038900
039000     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
039100     MOVE 'CALC'                    TO WS-AUX-FUNCION
039200     MOVE CT-PRESION-150             TO WS-AUX-PRESION
039300     MOVE CM-SLOPE                   TO WS-AUX-SLOPE
039400     MOVE CM-INTERCEPT               TO WS-AUX-INTERCEPT
039500     MOVE CM-MAX-PRESSURE            TO WS-AUX-MAX-PRESION
039600     MOVE CM-MIN-PRESSURE            TO WS-AUX-MIN-PRESION
039700     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
039800                                    WS-RETORNO-INTERNO
039900     MOVE WS-AUX-MINUTOS             TO WS-MIN-150.
040000
040100 2210-CALCULA-PREDICCION-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* 2025-04-02  lcanepa  TASA PROMEDIO REGLA R5 - VER BITACORA      ERA0170
040600*              2220-CALCULA-TASA    (REGLA R5)                  *
040700*****************************************************************
040800 2220-CALCULA-TASA.
040900
041000     COMPUTE WS-DIF-MINUTOS = WS-MIN-300 - WS-MIN-150
041100
041200     IF WS-DIF-MINUTOS = ZERO
041300        MOVE ZERO TO WS-TASA-CONSUMO
041400     ELSE
041500        COMPUTE WS-TASA-CONSUMO ROUNDED =
041600                (CT-PRESION-300 - CT-PRESION-150) / WS-DIF-MINUTOS
041700     END-IF.
041800
041900 2220-CALCULA-TASA-EXIT.
042000     EXIT.
042100
042200*****************************************************************
042300*                    2230-BUSCA-DUENO                            *
042400*****************************************************************
042500 2230-BUSCA-DUENO.
042600
042700     PERFORM 2231-COMPARA-BOMBERO
042800        THRU 2231-COMPARA-BOMBERO-EXIT
042900             VARYING WS-IX-FF FROM 1 BY 1
043000             UNTIL WS-IX-FF > WS-CANT-FF.
043100
043200 2230-BUSCA-DUENO-EXIT.
043300     EXIT.
043400
043500 2231-COMPARA-BOMBERO.
043600
043700     IF FF-ID(WS-IX-FF) = CM-FIREFIGHTER-ID
043800        MOVE WS-IX-FF TO WS-IX-DUENO
043900        SET WS-88-TIENE-DUENO TO TRUE
044000     END-IF.
044100
044200 2231-COMPARA-BOMBERO-EXIT.
044300     EXIT.
044400
044500*****************************************************************
044600*                   2240-ESCRIBE-BLOQUE                         *
044700*****************************************************************
044800 2240-ESCRIBE-BLOQUE.
044900
045000     MOVE SPACES TO WS-LINEA
045100     STRING 'MODEL: ' DELIMITED BY SIZE
045200            CM-NAME DELIMITED BY SIZE
045300            INTO WS-LINEA
045400     END-STRING
045500     WRITE REG-LISTADO FROM WS-LINEA
045600
045700     MOVE SPACES TO WS-LINEA
045800     STRING 'DESCRIPTION: ' DELIMITED BY SIZE
045900            CM-DESCRIPTION DELIMITED BY SIZE
046000            INTO WS-LINEA
046100     END-STRING
046200     WRITE REG-LISTADO FROM WS-LINEA
046300
046400     MOVE WS-MIN-300 TO WS-ED-MIN-300
046500     MOVE SPACES TO WS-LINEA
046600     STRING '  AT 300 BAR: ' DELIMITED BY SIZE
046700            WS-ED-MIN-300 DELIMITED BY SIZE
046800            ' MINUTES' DELIMITED BY SIZE
046900            INTO WS-LINEA
047000     END-STRING
047100     WRITE REG-LISTADO FROM WS-LINEA
047200
047300     MOVE WS-MIN-200 TO WS-ED-MIN-200
047400     MOVE SPACES TO WS-LINEA
047500     STRING '  AT 200 BAR: ' DELIMITED BY SIZE
047600            WS-ED-MIN-200 DELIMITED BY SIZE
047700            ' MINUTES' DELIMITED BY SIZE
047800            INTO WS-LINEA
047900     END-STRING
048000     WRITE REG-LISTADO FROM WS-LINEA
048100
048200     MOVE WS-MIN-150 TO WS-ED-MIN-150
048300     MOVE SPACES TO WS-LINEA
048400     STRING '  AT 150 BAR: ' DELIMITED BY SIZE
048500            WS-ED-MIN-150 DELIMITED BY SIZE
048600            ' MINUTES' DELIMITED BY SIZE
048700            INTO WS-LINEA
048800     END-STRING
048900     WRITE REG-LISTADO FROM WS-LINEA
049000
049100     MOVE WS-TASA-CONSUMO TO WS-ED-TASA-CONSUMO
049200     MOVE SPACES TO WS-LINEA
049300     STRING 'AVG CONSUMPTION RATE: ' DELIMITED BY SIZE
049400            WS-ED-TASA-CONSUMO DELIMITED BY SIZE
049500            ' BAR/MIN' DELIMITED BY SIZE
049600            INTO WS-LINEA
049700     END-STRING
049800     WRITE REG-LISTADO FROM WS-LINEA
049900
050000     IF WS-88-TIENE-DUENO
050100        MOVE SPACES TO WS-LINEA
050200        STRING 'ASSOCIATED FIREFIGHTER: ' DELIMITED BY SIZE
050300               FF-FIRST-NAME(WS-IX-DUENO) DELIMITED BY SPACE
050400               ' ' DELIMITED BY SIZE
050500               FF-LAST-NAME(WS-IX-DUENO) DELIMITED BY SPACE
050600               INTO WS-LINEA
050700        END-STRING
050800        WRITE REG-LISTADO FROM WS-LINEA
050900     END-IF
051000
051100     MOVE SPACES TO WS-LINEA
051200     WRITE REG-LISTADO FROM WS-LINEA.
051300
051400 2240-ESCRIBE-BLOQUE-EXIT.
051500     EXIT.
051600
051700*****************************************************************
051800*                           3000-FIN                             *
051900*****************************************************************
052000 3000-FIN.
052100
052200     CLOSE MODMAST FFMAST LISTADO
052300
052400     STOP RUN.
