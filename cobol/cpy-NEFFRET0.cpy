000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEFFRET0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE RETORNO COMUN A LAS      *
000600*               SUBRUTINAS DE CALCULO DEL TABLERO ERA (NE1C3100, *
000700*               NE1C3200, NE1C3900).                             *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 62 POSICIONES.                           *
001200*           PREFIJO  : RET0.                                     *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500* Mantenimiento                                                  *
001600* Fecha       Autor         Requerimiento.                       *
001700* ----------  ------------  -------------------------------------*
001800* 2024-02-12  mibarra       Version inicial.                     *
001900******************************************************************
002000     05  NEFFRET0.
002100         10 RET0-PROGRAMA                 PIC X(08).
002200         10 RET0-RC                        PIC S9(04) COMP.
002300            88 RET0-88-OK                           VALUE 0.
002400            88 RET0-88-NOT-FOUND                    VALUE 4.
002500            88 RET0-88-ENTRADA-CERRADA              VALUE 8.
002600            88 RET0-88-SIN-MODELO                   VALUE 12.
002700         10 RET0-VAR1-ERROR                PIC X(10).
002800         10 RET0-MENSAJE                    PIC X(40).
002900         10 FILLER                          PIC X(02).
003000******************************************************************
003100* CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION: 05          *
003200* LONGITUD DEL REGISTRO DESCRIPTO: 62                            *
003300******************************************************************
