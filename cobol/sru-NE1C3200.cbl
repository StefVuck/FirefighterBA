000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    NE1C3200.
000800 AUTHOR.        M. IBARRA.
000900 INSTALLATION.  DEPTO. DE SISTEMAS - CUERPO DE BOMBEROS.
001000 DATE-WRITTEN.  18/02/1987.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CUERPO DE BOMBEROS. NO DIVULGAR
001300                 FUERA DEL DEPARTAMENTO DE SISTEMAS.
001400*****************************************************************
001500*                                                               *
001600*   R U T I N A :   A C T U A L I Z A C I O N   D E   E R A     *
001700*                                                               *
001800*  ATIENDE LA ACTUALIZACION DE UNA ENTRADA ACTIVA DEL TABLERO   *
001900*  (BE-ACTIVE = 'Y') CUANDO EL OFICIAL INFORMA UNA NUEVA         *
002000*  LECTURA DE MANOMETRO, Y EL CIERRE DE LA ENTRADA CUANDO EL     *
002100*  BOMBERO SALE DEL SINIESTRO.                                  *
002200*                                                               *
002300*  CUANDO LA NUEVA LECTURA DE PRESION CAE EN O POR DEBAJO DEL   *
002400*  PISO DEL MODELO VIGENTE (CM-MIN-PRESSURE) CALCULA LA          *
002500*  DURACION REAL DE LA SESION (REGLA R6), GRABA UN REGISTRO EN  *
002600*  EL HISTORICO Y DEJA LA ENTRADA COMO INACTIVA.  LA DECISION   *
002700*  DE CIERRE ES SIEMPRE INTERNA A LA RUTINA, NUNCA INFORMADA    *
002800*  POR EL LLAMADOR.                                              *
002900*                                                               *
003000* --------------------------------------------------------------*
003100* B I T A C O R A   D E   M A N T E N I M I E N T O              *
003200* FECHA       AUTOR         DESCRIPCION                   TICKET*
003300* ----------  ------------  --------------------------- -------*
003400* 18/02/1987  M. IBARRA     VERSION INICIAL - ACTUALIZA   ERA0003
003500*                           SALDO DE PRESTAMO.
003600* 23/06/1993  J. SOSA       SE AGREGA VALIDACION DE        ERA0039
003700*                           REGISTRO YA CERRADO.
003800* 11/01/1999  R. PAEZ       REVISION Y2K - LA FECHA DE      Y2K003
003900*                           SESION DEL HISTORICO PASA A
004000*                           4 DIGITOS DE ANIO.
004100* 2024-02-12  mibarra       REESCRITURA COMPLETA PARA EL  ERA0105
004200*                           TABLERO ERA: ACTUALIZA PRESION
004300*                           Y CIERRA LA ENTRADA CON PASE
004400*                           AL HISTORICO.
004500* 2025-03-11  lcanepa       SE AGREGA CALCULO DE DURACION  ERA0166
004600*                           REAL EN MINUTOS AL CERRAR.
004700* 2025-07-22  lcanepa       SE QUITA EL FLAG LK-CIERRE     ERA0179
004800*                           RECIBIDO POR LINKAGE: EL CIERRE
004900*                           SE DECIDE AHORA COMPARANDO LA
005000*                           PRESION ACTUAL CONTRA EL PISO
005100*                           DEL MODELO (CM-MIN-PRESSURE),
005200*                           TAL COMO LO EXIGE LA REGLA R6.
005300*****************************************************************
005400*                                                               *
005500*             E N V I R O N M E N T   D I V I S I O N           *
005600*                                                               *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS NUMERICA-PRESION  IS '0' THRU '9'
006200     UPSI-0 IS SW-UPSI-DEPURACION.
006300*****************************************************************
006400*                                                               *
006500*                      D A T A   D I V I S I O N                *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000
007100*****************************************************************
007200*                    DEFINICION DE CONSTANTES                   *
007300*****************************************************************
007400 01  CT-CONSTANTES.
007500     05 CT-RUTINA                  PIC X(08) VALUE 'NE1C3200'.
007600     05 CT-RUTINA-TIMECALC         PIC X(08) VALUE 'NE1C3900'.
007700     05 CT-MINUTOS-POR-DIA         PIC 9(04) COMP VALUE 1440.
007800     05 FILLER                     PIC X(02).
007900
008000 01  CT-CONSTANTES-R REDEFINES CT-CONSTANTES.
008100     05 FILLER                     PIC X(20).
008200
008300*****************************************************************
008400*                     DEFINICION DE VARIABLES                   *
008500*****************************************************************
008600 01  SW-SWITCHES.
008700     05 SW-UPSI-DEPURACION         PIC X(01) VALUE '0'.
008800        88 SW-88-DEPURA-ON                     VALUE '1'.
008900     05 FILLER                     PIC X(02).
009000
009100 01  WS-VARIABLES.
009200     05 WS-MINUTOS-DIA-ENTRADA     PIC 9(04)   COMP.
009300     05 WS-MINUTOS-DIA-SALIDA      PIC 9(04)   COMP.
009400     05 WS-DURACION-MINUTOS        PIC S9(05)  COMP.
009500     05 FILLER                     PIC X(02).
009600
009700 01  WS-VARIABLES-R REDEFINES WS-VARIABLES.
009800     05 FILLER                     PIC X(15).
009900
010000 01  WS-TIMECALC-AUX.
010100     05 WS-AUX-FUNCION              PIC X(04).
010200     05 WS-AUX-PRESION               PIC 9(03).
010300     05 WS-AUX-SLOPE                 PIC S9(03)V9(06).
010400     05 WS-AUX-INTERCEPT             PIC S9(03)V9(06).
010500     05 WS-AUX-MAX-PRESION           PIC 9(03).
010600     05 WS-AUX-MIN-PRESION           PIC 9(03).
010700     05 WS-AUX-MINUTOS               PIC 9(03).
010800     05 WS-AUX-NOMBRE-DEFAULT        PIC X(40).
010900     05 WS-AUX-TIEMPO-ESTANDAR       PIC 9(03)V9(04).
011000     05 FILLER                       PIC X(02).
011100
011200 01  WS-TIMECALC-AUX-R REDEFINES WS-TIMECALC-AUX.
011300     05 FILLER                       PIC X(83).
011400
011500 01  WS-RETORNO-INTERNO.
011600     COPY NEFFRET0.
011700
011800*****************************************************************
011900*                     DEFINICION DE LINKAGE                     *
012000*****************************************************************
012100 LINKAGE SECTION.
012200 01  LK-BAUPD0.
012300     05 LK-ENTRADA.
012400        COPY NEFFENT0.
012500     05 LK-MODELO-VIGENTE.
012600        COPY NEFFMOD0.
012700     05 LK-TIMESTAMP-ACTUAL         PIC 9(12).
012800     05 LK-NUEVO-HISTORIAL.
012900        COPY NEFFHIS0.
013000
013100 01  LK-RETORNO.
013200     COPY NEFFRET0.
013300
013400*****************************************************************
013500*                                                               *
013600*              P R O C E D U R E   D I V I S I O N              *
013700*                                                               *
013800*****************************************************************
013900 PROCEDURE DIVISION USING LK-BAUPD0 LK-RETORNO.
014000
014100*****************************************************************
014200*                        0000-MAINLINE                          *
014300*****************************************************************
014400 0000-MAINLINE.
014500
014600     PERFORM 1000-INICIO
014700        THRU 1000-INICIO-EXIT
014800
014900     PERFORM 2000-PROCESO
015000        THRU 2000-PROCESO-EXIT
015100
015200     PERFORM 3000-FIN.
015300
015400*****************************************************************
015500*                         1000-INICIO                           *
015600*****************************************************************
015700 1000-INICIO.
015800
015900     INITIALIZE LK-RETORNO
016000     MOVE CT-RUTINA                TO RET0-PROGRAMA
016100     SET RET0-88-OK                TO TRUE
016200
016300     IF NOT BE-88-ACTIVA OF LK-ENTRADA
016400        SET RET0-88-ENTRADA-CERRADA TO TRUE
016500        MOVE 'BE-ACTIVE'            TO RET0-VAR1-ERROR
016600        MOVE 'LA ENTRADA YA SE ENCUENTRA CERRADA'
016700                                     TO RET0-MENSAJE
016800        PERFORM 3000-FIN
016900     END-IF.
017000
017100 1000-INICIO-EXIT.
017200     EXIT.
017300
017400*****************************************************************
017500*                         2000-PROCESO                          *
017600*****************************************************************
017700 2000-PROCESO.
017800
017900     PERFORM 2100-ACTUALIZA-PRESION
018000        THRU 2100-ACTUALIZA-PRESION-EXIT
018100
018200     IF BE-CURRENT-PRESSURE OF LK-ENTRADA
018300           <= CM-MIN-PRESSURE OF LK-MODELO-VIGENTE
018400        PERFORM 2200-CIERRA-ENTRADA
018500           THRU 2200-CIERRA-ENTRADA-EXIT
018600     END-IF.
018700
018800 2000-PROCESO-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200*                  2100-ACTUALIZA-PRESION (REGLA R1)             *
019300*  GRABA LA NUEVA LECTURA DE PRESION Y RECALCULA LA AUTONOMIA    *
019400*  ESTIMADA RESTANTE CON EL MODELO VIGENTE DEL BOMBERO.          *
019500*****************************************************************
019600 2100-ACTUALIZA-PRESION.
019700
019800     MOVE LK-TIMESTAMP-ACTUAL          TO BE-UPDATED-TIME
019900                                           OF LK-ENTRADA
020000
020100     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
020200     MOVE 'CALC'                       TO WS-AUX-FUNCION
020300     MOVE BE-CURRENT-PRESSURE OF LK-ENTRADA TO WS-AUX-PRESION
020400     MOVE CM-SLOPE OF LK-MODELO-VIGENTE     TO WS-AUX-SLOPE
020500     MOVE CM-INTERCEPT OF LK-MODELO-VIGENTE TO WS-AUX-INTERCEPT
020600     MOVE CM-MAX-PRESSURE OF LK-MODELO-VIGENTE
020700                                       TO WS-AUX-MAX-PRESION
020800     MOVE CM-MIN-PRESSURE OF LK-MODELO-VIGENTE
020900                                       TO WS-AUX-MIN-PRESION
021000
021100     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
021200                                    WS-RETORNO-INTERNO
021300
021400     MOVE WS-AUX-MINUTOS               TO BE-ESTIMATED-TIME
021500                                           OF LK-ENTRADA.
021600
021700 2100-ACTUALIZA-PRESION-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* 2025-07-22  lcanepa  CIERRE INTERNO REGLA R6 - VER BITACORA     ERA0179
022200*                 2200-CIERRA-ENTRADA   (REGLA R6)              *
022300*  CUANDO EL BOMBERO SALE DEL SINIESTRO SE CALCULA LA DURACION   *
022400*  REAL DE LA SESION (DIFERENCIA ENTRE LA HORA DE CIERRE Y LA    *
022500*  HORA DE INGRESO, EN MINUTOS), SE ARMA EL REGISTRO DE          *
022600*  HISTORIAL Y SE DEJA LA ENTRADA COMO INACTIVA.                 *
022700*****************************************************************
022800 2200-CIERRA-ENTRADA.
022900
023000     PERFORM 2210-CALCULA-DURACION
023100        THRU 2210-CALCULA-DURACION-EXIT
023200
023300     INITIALIZE LK-NUEVO-HISTORIAL
023400     MOVE BE-FIREFIGHTER-ID OF LK-ENTRADA
023500                                 TO HI-FIREFIGHTER-ID
023600                                    OF LK-NUEVO-HISTORIAL
023700     MOVE BE-CALC-MODEL-ID OF LK-ENTRADA
023800                                 TO HI-CALC-MODEL-ID
023900                                    OF LK-NUEVO-HISTORIAL
024000     MOVE BE-ENTRY-FECHA OF LK-ENTRADA
024100                                 TO HI-SESSION-DATE
024200                                    OF LK-NUEVO-HISTORIAL
024300     MOVE BE-INITIAL-PRESSURE OF LK-ENTRADA
024400                                 TO HI-INITIAL-PRESSURE
024500                                    OF LK-NUEVO-HISTORIAL
024600     MOVE BE-CURRENT-PRESSURE OF LK-ENTRADA
024700                                 TO HI-FINAL-PRESSURE
024800                                    OF LK-NUEVO-HISTORIAL
024900     MOVE WS-DURACION-MINUTOS   TO HI-DURATION
025000                                    OF LK-NUEVO-HISTORIAL
025100     MOVE BE-LOCATION OF LK-ENTRADA
025200                                 TO HI-LOCATION
025300                                    OF LK-NUEVO-HISTORIAL
025400
025500     MOVE 'N'                   TO BE-ACTIVE OF LK-ENTRADA.
025600
025700 2200-CIERRA-ENTRADA-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100*                   2210-CALCULA-DURACION                       *
026200*  LA DURACION SE OBTIENE RESTANDO LOS MINUTOS DEL DIA DE LA     *
026300*  HORA DE INGRESO A LOS MINUTOS DEL DIA DE LA HORA DE CIERRE.   *
026400*  SI LA ENTRADA CRUZO LA MEDIANOCHE SE SUMA UN DIA COMPLETO     *
026500*  DE MINUTOS (1440) ANTES DE RESTAR.                            *
026600*****************************************************************
026700 2210-CALCULA-DURACION.
026800
026900     COMPUTE WS-MINUTOS-DIA-ENTRADA =
027000             (BE-ENTRY-HH OF LK-ENTRADA * 60)
027100              + BE-ENTRY-MI OF LK-ENTRADA
027200
027300     COMPUTE WS-MINUTOS-DIA-SALIDA =
027400             (BE-UPDATED-HH OF LK-ENTRADA * 60)
027500              + BE-UPDATED-MI OF LK-ENTRADA
027600
027700     IF WS-MINUTOS-DIA-SALIDA < WS-MINUTOS-DIA-ENTRADA
027800        COMPUTE WS-DURACION-MINUTOS =
027900                (WS-MINUTOS-DIA-SALIDA + CT-MINUTOS-POR-DIA)
028000                 - WS-MINUTOS-DIA-ENTRADA
028100     ELSE
028200        COMPUTE WS-DURACION-MINUTOS =
028300                WS-MINUTOS-DIA-SALIDA - WS-MINUTOS-DIA-ENTRADA
028400     END-IF
028500
028600     IF WS-DURACION-MINUTOS < ZERO
028700        MOVE ZERO TO WS-DURACION-MINUTOS
028800     END-IF.
028900
029000 2210-CALCULA-DURACION-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400*                           3000-FIN                             *
029500*****************************************************************
029600 3000-FIN.
029700
029800     GOBACK.
