000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    NE1C3900.
000800 AUTHOR.        M. IBARRA.
000900 INSTALLATION.  DEPTO. DE SISTEMAS - CUERPO DE BOMBEROS.
001000 DATE-WRITTEN.  05/02/1987.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CUERPO DE BOMBEROS. NO DIVULGAR
001300                 FUERA DEL DEPARTAMENTO DE SISTEMAS.
001400*****************************************************************
001500*                                                               *
001600*   R U T I N A   D E   C A L C U L O :   T I E M P O   E R A   *
001700*                                                               *
001800*  ESTA SUBRUTINA CENTRALIZA EL CALCULO DE AUTONOMIA RESTANTE   *
001900*  DE LOS EQUIPOS DE RESPIRACION AUTONOMA (ERA) QUE USA EL      *
002000*  TABLERO DE CONTROL.  ES INVOCADA POR LOS PROGRAMAS NE1C3000, *
002100*  NE1C3100 Y NE1C3200 PARA NO DUPLICAR LA FORMULA EN CADA UNO. *
002200*                                                               *
002300*  FUNCIONES QUE ATIENDE (VER LK-FUNCION):                      *
002400*     'CALC'  TIEMPO RESTANTE SEGUN PENDIENTE/ORDENADA DE UN    *
002500*              MODELO Y LA PRESION ACTUAL (FORMULA LINEAL).     *
002600*     'DFLT'  DEVUELVE LAS CONSTANTES DEL MODELO ESTANDAR DE    *
002700*              FABRICA CUANDO EL BOMBERO NO TIENE MODELO        *
002800*              PROPIO TODAVIA.                                 *
002900*     'STD '  DEVUELVE EL TIEMMPO DE LA TABLA ESTANDAR DEL      *
003000*              FABRICANTE PARA UNA PRESION DADA (INTERPOLADO).  *
003100*                                                               *
003200* --------------------------------------------------------------*
003300* B I T A C O R A   D E   M A N T E N I M I E N T O              *
003400* FECHA       AUTOR         DESCRIPCION                   TICKET*
003500* ----------  ------------  --------------------------- -------*
003600* 05/02/1987  M. IBARRA     VERSION INICIAL - FORMULA    ERA0001
003700*                           LINEAL TIEMPO=PEND*PRES+ORD.
003800* 14/11/1989  M. IBARRA     SE AGREGA TOPE DE PRESION    ERA0014
003900*                           150-300 BAR ANTES DE CALCULAR.
004000* 23/06/1993  J. SOSA       SE AGREGA FUNCION 'DFLT' PARA ERA0037
004100*                           BOMBEROS SIN MODELO PROPIO.
004200* 09/08/1996  J. SOSA       SE AGREGA TABLA ESTANDAR DEL  ERA0052
004300*                           FABRICANTE Y FUNCION 'STD '
004400*                           CON INTERPOLACION LINEAL.
004500* 11/01/1999  R. PAEZ       REVISION Y2K - CAMPOS DE      ERA0061
004600*                           FECHA DE LA BITACORA A 4      Y2K001
004700*                           DIGITOS DE ANIO. SIN IMPACTO
004800*                           EN ESTA RUTINA (NO USA FECHAS).
004900* 18/09/2001  R. PAEZ       CORRIGE REDONDEO - SE USA     ERA0079
005000*                           ROUNDED EN LUGAR DE TRUNCAR
005100*                           LOS MINUTOS CALCULADOS.
005200* 2024-02-12  mibarra       REESCRITURA COMPLETA PARA EL  ERA0103
005300*                           NUEVO TABLERO ERA (REEMPLAZA
005400*                           CALCULO DE PRESTAMOS POR EL
005500*                           DE AUTONOMIA DE AIRE).
005600* 2025-03-11  lcanepa       SE AGREGA FUNCION 'DFLT' PARA ERA0164
005700*                           DEVOLVER EL MODELO ESTANDAR.
005800* 2025-07-28  lcanepa       SE CORRIGE INTERPOLACION:      ERA0181
005900*                           LA BUSQUEDA DEL TRAMO QUEDABA SIN
006000*                           EJECUTAR EL CALCULO CUANDO LA
006100*                           PRESION COINCIDIA CON EL PRIMER
006200*                           PUNTO DE LA TABLA (150 BAR). SE
006300*                           SEPARA LA BUSQUEDA DEL CALCULO.
006400*****************************************************************
006500*                                                               *
006600*             E N V I R O N M E N T   D I V I S I O N           *
006700*                                                               *
006800*****************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     CLASS NUMERICA-PRESION  IS '0' THRU '9'
007300     UPSI-0 IS SW-UPSI-DEPURACION.
007400*****************************************************************
007500*                                                               *
007600*                      D A T A   D I V I S I O N                *
007700*                                                               *
007800*****************************************************************
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100
008200*****************************************************************
008300*                    DEFINICION DE CONSTANTES                   *
008400*****************************************************************
008500 01  CT-CONSTANTES.
008600     05 CT-RUTINA                  PIC X(08) VALUE 'NE1C3900'.
008700     05 CT-TOPE-MAXIMO             PIC 9(03) VALUE 300.
008800     05 CT-TOPE-MINIMO             PIC 9(03) VALUE 150.
008900     05 CT-NOMBRE-DEFAULT          PIC X(40)
009000            VALUE 'MODELO LINEAL ESTANDAR DE FABRICA'.
009100     05 CT-SLOPE-DEFAULT           PIC S9(03)V9(06)
009200            VALUE +0.140000.
009300     05 CT-INTERCEPT-DEFAULT       PIC S9(03)V9(06)
009400            VALUE -4.000000.
009500     05 FILLER                     PIC X(02).
009600
009700 01  CT-CONSTANTES-R REDEFINES CT-CONSTANTES.
009800     05 FILLER                     PIC X(14).
009900     05 FILLER                     PIC X(40).
010000     05 CT-SLOPE-DEFAULT-X         PIC X(09).
010100     05 CT-INTERCEPT-DEFAULT-X     PIC X(09).
010200     05 FILLER                     PIC X(02).
010300
010400*****************************************************************
010500*           TABLA ESTANDAR DEL FABRICANTE PRESION-MINUTOS        *
010600*           (PRESION EN BAR, AUTONOMIA EN MINUTOS)               *
010700*****************************************************************
010800 01  TB-TABLA-ESTANDAR.
010900     05 TB-ESTANDAR OCCURS 16 TIMES
011000                     INDEXED BY IX-EST.
011100        10 TB-EST-PRESION          PIC 9(03).
011200        10 TB-EST-MINUTOS          PIC 9(03).
011300     05 FILLER                     PIC X(02).
011400
011500 01  TB-TABLA-ESTANDAR-R REDEFINES TB-TABLA-ESTANDAR.
011600     05 TB-ESTANDAR-INI            PIC 9(06).
011700     05 FILLER                     PIC X(92).
011800
011900*****************************************************************
012000*                     DEFINICION DE VARIABLES                   *
012100*****************************************************************
012200 01  SW-SWITCHES.
012300     05 SW-UPSI-DEPURACION         PIC X(01) VALUE '0'.
012400        88 SW-88-DEPURA-ON                     VALUE '1'.
012500     05 SW-RC-INTERNO              PIC S9(04) COMP VALUE ZERO.
012600     05 FILLER                     PIC X(02).
012700
012800 01  WS-VARIABLES.
012900     05 WS-PRESION-TOPADA          PIC 9(03)          COMP-3.
013000     05 WS-PENDIENTE-INTERVALO     PIC S9(03)V9(06)    COMP-3.
013100     05 WS-IX-BUSQUEDA             PIC S9(04) COMP VALUE ZERO.
013200     05 WS-TABLA-CARGADA           PIC X(01) VALUE 'N'.
013300        88 TABLA-88-CARGADA                    VALUE 'Y'.
013400     05 FILLER                     PIC X(02).
013500
013600*****************************************************************
013700*                     DEFINICION DE LINKAGE                     *
013800*****************************************************************
013900 LINKAGE SECTION.
014000 01  LK-TIMECALC.
014100     05 LK-FUNCION                 PIC X(04).
014200        88 LK-88-CALCULA                       VALUE 'CALC'.
014300        88 LK-88-DEFAULT                       VALUE 'DFLT'.
014400        88 LK-88-ESTANDAR                      VALUE 'STD '.
014500     05 LK-PRESION                  PIC 9(03).
014600     05 LK-SLOPE                    PIC S9(03)V9(06).
014700     05 LK-INTERCEPT                PIC S9(03)V9(06).
014800     05 LK-MAX-PRESION              PIC 9(03).
014900     05 LK-MIN-PRESION              PIC 9(03).
015000     05 LK-MINUTOS                  PIC 9(03).
015100     05 LK-NOMBRE-DEFAULT           PIC X(40).
015200     05 LK-TIEMPO-ESTANDAR          PIC 9(03)V9(04).
015300
015400 01  LK-TIMECALC-R REDEFINES LK-TIMECALC.
015500     05 FILLER                      PIC X(81).
015600
015700 01  LK-RETORNO.
015800     COPY NEFFRET0.
015900
016000*****************************************************************
016100*                                                               *
016200*              P R O C E D U R E   D I V I S I O N              *
016300*                                                               *
016400*****************************************************************
016500 PROCEDURE DIVISION USING LK-TIMECALC LK-RETORNO.
016600
016700*****************************************************************
016800*                        0000-MAINLINE                          *
016900*****************************************************************
017000 0000-MAINLINE.
017100
017200     PERFORM 1000-INICIO
017300        THRU 1000-INICIO-EXIT
017400
017500     PERFORM 2000-PROCESO
017600        THRU 2000-PROCESO-EXIT
017700
017800     PERFORM 3000-FIN.
017900
018000*****************************************************************
018100*                         1000-INICIO                           *
018200*****************************************************************
018300 1000-INICIO.
018400
018500     INITIALIZE LK-RETORNO
018600     MOVE CT-RUTINA               TO RET0-PROGRAMA
018700     SET RET0-88-OK               TO TRUE
018800
018900     IF NOT TABLA-88-CARGADA
019000        PERFORM 1100-CARGA-TABLA-ESTANDAR
019100           THRU 1100-CARGA-TABLA-ESTANDAR-EXIT
019200     END-IF.
019300
019400 1000-INICIO-EXIT.
019500     EXIT.
019600
019700*****************************************************************
019800*                1100-CARGA-TABLA-ESTANDAR                      *
019900*  CARGA LA TABLA PRESION/MINUTOS DEL MANUAL DEL FABRICANTE DEL  *
020000*  EQUIPO.  SE CARGA UNA SOLA VEZ POR EJECUCION (WS-SWITCHES     *
020100*  QUEDA EN STORAGE ENTRE LLAMADOS DENTRO DE LA MISMA CORRIDA).  *
020200*****************************************************************
020300 1100-CARGA-TABLA-ESTANDAR.
020400
020500     MOVE 150 TO TB-EST-PRESION(01)
020600     MOVE 017 TO TB-EST-MINUTOS(01)
020700     MOVE 160 TO TB-EST-PRESION(02)
020800     MOVE 019 TO TB-EST-MINUTOS(02)
020900     MOVE 170 TO TB-EST-PRESION(03)
021000     MOVE 020 TO TB-EST-MINUTOS(03)
021100     MOVE 180 TO TB-EST-PRESION(04)
021200     MOVE 022 TO TB-EST-MINUTOS(04)
021300     MOVE 190 TO TB-EST-PRESION(05)
021400     MOVE 023 TO TB-EST-MINUTOS(05)
021500     MOVE 200 TO TB-EST-PRESION(06)
021600     MOVE 025 TO TB-EST-MINUTOS(06)
021700     MOVE 210 TO TB-EST-PRESION(07)
021800     MOVE 027 TO TB-EST-MINUTOS(07)
021900     MOVE 220 TO TB-EST-PRESION(08)
022000     MOVE 028 TO TB-EST-MINUTOS(08)
022100     MOVE 230 TO TB-EST-PRESION(09)
022200     MOVE 029 TO TB-EST-MINUTOS(09)
022300     MOVE 240 TO TB-EST-PRESION(10)
022400     MOVE 030 TO TB-EST-MINUTOS(10)
022500     MOVE 250 TO TB-EST-PRESION(11)
022600     MOVE 031 TO TB-EST-MINUTOS(11)
022700     MOVE 260 TO TB-EST-PRESION(12)
022800     MOVE 032 TO TB-EST-MINUTOS(12)
022900     MOVE 270 TO TB-EST-PRESION(13)
023000     MOVE 034 TO TB-EST-MINUTOS(13)
023100     MOVE 280 TO TB-EST-PRESION(14)
023200     MOVE 035 TO TB-EST-MINUTOS(14)
023300     MOVE 290 TO TB-EST-PRESION(15)
023400     MOVE 037 TO TB-EST-MINUTOS(15)
023500     MOVE 300 TO TB-EST-PRESION(16)
023600     MOVE 038 TO TB-EST-MINUTOS(16)
023700
023800     SET TABLA-88-CARGADA TO TRUE.
023900
024000 1100-CARGA-TABLA-ESTANDAR-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400*                           2000-PROCESO                        *
024500*****************************************************************
024600 2000-PROCESO.
024700
024800     EVALUATE TRUE
024900         WHEN LK-88-CALCULA
025000              PERFORM 2100-CALCULA-TIEMPO
025100                 THRU 2100-CALCULA-TIEMPO-EXIT
025200         WHEN LK-88-DEFAULT
025300              PERFORM 2200-MODELO-DEFAULT
025400                 THRU 2200-MODELO-DEFAULT-EXIT
025500         WHEN LK-88-ESTANDAR
025600              PERFORM 2300-INTERPOLA-ESTANDAR
025700                 THRU 2300-INTERPOLA-ESTANDAR-EXIT
025800         WHEN OTHER
025900              SET RET0-88-NOT-FOUND    TO TRUE
026000              MOVE LK-FUNCION          TO RET0-VAR1-ERROR
026100              MOVE 'FUNCION NO SOPORTADA POR NE1C3900'
026200                                       TO RET0-MENSAJE
026300     END-EVALUATE.
026400
026500 2000-PROCESO-EXIT.
026600     EXIT.
026700
026800*****************************************************************
026900*                    2100-CALCULA-TIEMPO    (REGLA R1)           *
027000*  TIEMPO = PENDIENTE * PRESION + ORDENADA, TOPANDO LA PRESION   *
027100*  ENTRE EL MINIMO Y EL MAXIMO DEL MODELO, Y REDONDEANDO AL      *
027200*  MINUTO COMERCIAL MAS CERCANO (MITAD PARA ARRIBA).             *
027300*****************************************************************
027400 2100-CALCULA-TIEMPO.
027500
027600     MOVE LK-PRESION               TO WS-PRESION-TOPADA
027700
027800     IF WS-PRESION-TOPADA > LK-MAX-PRESION
027900        MOVE LK-MAX-PRESION         TO WS-PRESION-TOPADA
028000     END-IF
028100
028200     IF WS-PRESION-TOPADA < LK-MIN-PRESION
028300        MOVE LK-MIN-PRESION         TO WS-PRESION-TOPADA
028400     END-IF
028500
028600     COMPUTE LK-MINUTOS ROUNDED =
028700             (LK-SLOPE * WS-PRESION-TOPADA) + LK-INTERCEPT
028800
028900     IF LK-MINUTOS < ZERO
029000        MOVE ZERO TO LK-MINUTOS
029100     END-IF.
029200
029300 2100-CALCULA-TIEMPO-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                2200-MODELO-DEFAULT        (REGLA R2)           *
029800*  DEVUELVE LAS CONSTANTES DEL MODELO LINEAL ESTANDAR DE FABRICA *
029900*  (PENDIENTE .14, ORDENADA -4, RANGO 150-300 BAR) PARA CUANDO   *
030000*  EL BOMBERO TODAVIA NO TIENE UN MODELO PROPIO CALCULADO.       *
030100*****************************************************************
030200 2200-MODELO-DEFAULT.
030300
030400     MOVE CT-SLOPE-DEFAULT          TO LK-SLOPE
030500     MOVE CT-INTERCEPT-DEFAULT      TO LK-INTERCEPT
030600     MOVE CT-TOPE-MAXIMO            TO LK-MAX-PRESION
030700     MOVE CT-TOPE-MINIMO            TO LK-MIN-PRESION
030800     MOVE CT-NOMBRE-DEFAULT         TO LK-NOMBRE-DEFAULT.
030900
031000 2200-MODELO-DEFAULT-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* 2025-07-28  lcanepa  INTERPOLACION ESTANDAR - VER BITACORA      ERA0181
031500*              2300-INTERPOLA-ESTANDAR      (REGLA R4)           *
031600*  BUSCA EN LA TABLA DEL FABRICANTE EL TRAMO QUE CONTIENE LA     *
031700*  PRESION RECIBIDA E INTERPOLA LINEALMENTE ENTRE LOS DOS        *
031800*  PUNTOS DEL TRAMO.  SI LA PRESION ES MENOR A 150 O MAYOR A     *
031900*  300 SE TOPA CONTRA EL EXTREMO CORRESPONDIENTE DE LA TABLA.    *
032000*****************************************************************
032100 2300-INTERPOLA-ESTANDAR.
032200
032300     MOVE LK-PRESION                 TO WS-PRESION-TOPADA
032400
032500     IF WS-PRESION-TOPADA > CT-TOPE-MAXIMO
032600        MOVE CT-TOPE-MAXIMO           TO WS-PRESION-TOPADA
032700     END-IF
032800
032900     IF WS-PRESION-TOPADA < CT-TOPE-MINIMO
033000        MOVE CT-TOPE-MINIMO           TO WS-PRESION-TOPADA
033100     END-IF
033200
033300     PERFORM 2310-BUSCA-TRAMO
033400        THRU 2310-BUSCA-TRAMO-EXIT
033500             VARYING IX-EST FROM 1 BY 1
033600             UNTIL IX-EST = 16
033700                OR TB-EST-PRESION(IX-EST) >= WS-PRESION-TOPADA
033800
033900     PERFORM 2320-CALCULA-TIEMPO-ESTANDAR
034000        THRU 2320-CALCULA-TIEMPO-ESTANDAR-EXIT.
034100
034200 2300-INTERPOLA-ESTANDAR-EXIT.
034300     EXIT.
034400
034500*****************************************************************
034600*                      2310-BUSCA-TRAMO                         *
034700*  SOLO AVANZA EL INDICE HASTA UBICAR EL PRIMER PUNTO DE LA      *
034800*  TABLA QUE ALCANZA O SUPERA LA PRESION BUSCADA; EL CALCULO SE  *
034900*  HACE DESPUES, EN 2320, CON EL INDICE YA POSICIONADO.          *
035000*****************************************************************
035100 2310-BUSCA-TRAMO.
035200
035300     CONTINUE.
035400
035500 2310-BUSCA-TRAMO-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900*                 2320-CALCULA-TIEMPO-ESTANDAR                  *
036000*****************************************************************
036100 2320-CALCULA-TIEMPO-ESTANDAR.
036200
036300     IF WS-PRESION-TOPADA = TB-EST-PRESION(IX-EST)
036400        COMPUTE LK-TIEMPO-ESTANDAR ROUNDED =
036500                TB-EST-MINUTOS(IX-EST)
036600     ELSE
036700        IF IX-EST = 1
036800           COMPUTE LK-TIEMPO-ESTANDAR ROUNDED =
036900                   TB-EST-MINUTOS(1)
037000        ELSE
037100           COMPUTE WS-PENDIENTE-INTERVALO ROUNDED =
037200             (TB-EST-MINUTOS(IX-EST) -
037300              TB-EST-MINUTOS(IX-EST - 1))
037400             / (TB-EST-PRESION(IX-EST) -
037500                TB-EST-PRESION(IX-EST - 1))
037600
037700           COMPUTE LK-TIEMPO-ESTANDAR ROUNDED =
037800             TB-EST-MINUTOS(IX-EST - 1) +
037900             (WS-PENDIENTE-INTERVALO *
038000               (WS-PRESION-TOPADA - TB-EST-PRESION(IX-EST - 1)))
038100        END-IF
038200     END-IF.
038300
038400 2320-CALCULA-TIEMPO-ESTANDAR-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800*                           3000-FIN                             *
038900*****************************************************************
039000 3000-FIN.
039100
039200     GOBACK.
