000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    NE1C3000.
000800 AUTHOR.        M. IBARRA.
000900 INSTALLATION.  DEPTO. DE SISTEMAS - CUERPO DE BOMBEROS.
001000 DATE-WRITTEN.  22/02/1987.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CUERPO DE BOMBEROS. NO DIVULGAR
001300                 FUERA DEL DEPARTAMENTO DE SISTEMAS.
001400*****************************************************************
001500*                                                               *
001600*      C O R R I D A   N O C T U R N A   D E L   T A B L E R O  *
001700*                  D E   A U T O N O M I A   E R A              *
001800*                                                               *
001900*  PROGRAMA PRINCIPAL DE LA CORRIDA NOCTURNA DEL TABLERO DE      *
002000*  CONTROL DE EQUIPOS DE RESPIRACION AUTONOMA (ERA).  POR CADA  *
002100*  BOMBERO ACTIVO, ANALIZA SU HISTORIAL DE SESIONES, AJUSTA SU   *
002200*  MODELO PERSONAL DE CONSUMO DE AIRE Y REESTIMA LA AUTONOMIA    *
002300*  RESTANTE DE TODAS SUS ENTRADAS ACTIVAS.                      *
002400*                                                                *
002500*  ARCHIVOS:                                                    *
002600*     FFMAST1/FFMAST2   MAESTRO DE BOMBEROS  (ENTRA/SALE)        *
002700*     MODMAST1/MODMAST2 MAESTRO DE MODELOS   (ENTRA/SALE)        *
002800*     HISMAST           HISTORICO DE SESIONES (SOLO LECTURA)     *
002900*     ENTMAST1/ENTMAST2 ENTRADAS ACTIVAS     (ENTRA/SALE)        *
003000*     BITACORA          LISTADO DE CONTROL DE LA CORRIDA         *
003100*                                                               *
003200* --------------------------------------------------------------*
003300* B I T A C O R A   D E   M A N T E N I M I E N T O              *
003400* FECHA       AUTOR         DESCRIPCION                   TICKET*
003500* ----------  ------------  --------------------------- -------*
003600* 22/02/1987  M. IBARRA     VERSION INICIAL - CORRIDA     ERA0004
003700*                           BATCH DE PRESTAMOS NOCTURNOS.
003800* 23/06/1993  J. SOSA       SE AGREGA CARGA EN MEMORIA DE  ERA0040
003900*                           MAESTROS PARA BUSQUEDA POR
004000*                           TABLA EN LUGAR DE MATCH-MERGE.
004100* 11/01/1999  R. PAEZ       REVISION Y2K EN TODOS LOS       Y2K004
004200*                           CAMPOS DE FECHA DE LA CORRIDA.
004300* 2024-02-12  mibarra       REESCRITURA COMPLETA PARA EL   ERA0106
004400*                           TABLERO ERA: AJUSTE DE MODELO
004500*                           PERSONAL POR MEDIANA Y
004600*                           REESTIMACION DE ENTRADAS.
004700* 2025-03-11  lcanepa       SE AGREGA CONTROL DE MINIMO DE ERA0167
004800*                           5 PUNTOS HISTORICOS (REGLA R7)
004900*                           ANTES DE AJUSTAR EL MODELO.
005000*****************************************************************
005100*                                                               *
005200*             E N V I R O N M E N T   D I V I S I O N           *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS NUMERICA-PRESION  IS '0' THRU '9'
005900     UPSI-0 IS SW-UPSI-DEPURACION.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT FFMAST1    ASSIGN       TO FFMAST1
006300                        FILE STATUS  IS SW-FS-FF-IN.
006400     SELECT FFMAST2    ASSIGN       TO FFMAST2
006500                        FILE STATUS  IS SW-FS-FF-OUT.
006600     SELECT MODMAST1   ASSIGN       TO MODMAST1
006700                        FILE STATUS  IS SW-FS-MOD-IN.
006800     SELECT MODMAST2   ASSIGN       TO MODMAST2
006900                        FILE STATUS  IS SW-FS-MOD-OUT.
007000     SELECT HISMAST    ASSIGN       TO HISMAST
007100                        FILE STATUS  IS SW-FS-HIS.
007200     SELECT ENTMAST1   ASSIGN       TO ENTMAST1
007300                        FILE STATUS  IS SW-FS-ENT-IN.
007400     SELECT ENTMAST2   ASSIGN       TO ENTMAST2
007500                        FILE STATUS  IS SW-FS-ENT-OUT.
007600     SELECT BITACORA   ASSIGN       TO BITACORA
007700                        FILE STATUS  IS SW-FS-LOG.
007800*****************************************************************
007900*                                                               *
008000*                      D A T A   D I V I S I O N                *
008100*                                                               *
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  FFMAST1
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 62 CHARACTERS.
008800 01  REG-FFMAST1.
008900     COPY NEFFEMP0.
009000
009100 FD  FFMAST2
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 62 CHARACTERS.
009400 01  REG-FFMAST2.
009500     COPY NEFFEMP0.
009600
009700 FD  MODMAST1
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 160 CHARACTERS.
010000 01  REG-MODMAST1.
010100     COPY NEFFMOD0.
010200
010300 FD  MODMAST2
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 160 CHARACTERS.
010600 01  REG-MODMAST2.
010700     COPY NEFFMOD0.
010800
010900 FD  HISMAST
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 65 CHARACTERS.
011200 01  REG-HISMAST.
011300     COPY NEFFHIS0.
011400
011500 FD  ENTMAST1
011600     RECORDING MODE IS F
011700     RECORD CONTAINS 131 CHARACTERS.
011800 01  REG-ENTMAST1.
011900     COPY NEFFENT0.
012000
012100 FD  ENTMAST2
012200     RECORDING MODE IS F
012300     RECORD CONTAINS 131 CHARACTERS.
012400 01  REG-ENTMAST2.
012500     COPY NEFFENT0.
012600
012700 FD  BITACORA
012800     RECORDING MODE IS F
012900     RECORD CONTAINS 132 CHARACTERS.
013000 01  REG-BITACORA                   PIC X(132).
013100
013200 WORKING-STORAGE SECTION.
013300
013400*****************************************************************
013500*                    DEFINICION DE CONSTANTES                   *
013600*****************************************************************
013700 01  CT-CONSTANTES.
013800     05 CT-RUTINA                  PIC X(08) VALUE 'NE1C3000'.
013900     05 CT-RUTINA-TIMECALC         PIC X(08) VALUE 'NE1C3900'.
014000     05 CT-MIN-DATOS                PIC 9(02) VALUE 05.
014100     05 CT-TOPE-MAXIMO              PIC 9(03) VALUE 300.
014200     05 CT-TOPE-MINIMO              PIC 9(03) VALUE 150.
014300     05 CT-MINUTOS-AL-300           PIC 9(02) VALUE 38.
014400     05 CT-MINUTOS-AL-150           PIC 9(02) VALUE 17.
014500     05 FILLER                      PIC X(02).
014600
014700 01  CT-CONSTANTES-R REDEFINES CT-CONSTANTES.
014800     05 FILLER                      PIC X(30).
014900
015000*****************************************************************
015100*                     DEFINICION DE SWITCHES                    *
015200*****************************************************************
015300 01  SW-SWITCHES.
015400     05 SW-UPSI-DEPURACION          PIC X(01) VALUE '0'.
015500        88 SW-88-DEPURA-ON                      VALUE '1'.
015600     05 SW-FS-FF-IN                 PIC X(02) VALUE SPACE.
015700        88 FS-88-OK-FF-IN                        VALUE '00'.
015800     05 SW-FS-FF-OUT                PIC X(02) VALUE SPACE.
015900     05 SW-FS-MOD-IN                PIC X(02) VALUE SPACE.
016000        88 FS-88-OK-MOD-IN                       VALUE '00'.
016100     05 SW-FS-MOD-OUT               PIC X(02) VALUE SPACE.
016200     05 SW-FS-HIS                   PIC X(02) VALUE SPACE.
016300        88 FS-88-OK-HIS                          VALUE '00'.
016400     05 SW-FS-ENT-IN                PIC X(02) VALUE SPACE.
016500        88 FS-88-OK-ENT-IN                       VALUE '00'.
016600     05 SW-FS-ENT-OUT                PIC X(02) VALUE SPACE.
016700     05 SW-FS-LOG                    PIC X(02) VALUE SPACE.
016800     05 FILLER                       PIC X(02).
016900
017000     05 WS-FIN-BOM                   PIC X(01) VALUE 'N'.
017100        88 FIN-88-BOM                           VALUE 'S'.
017200     05 WS-FIN-MOD                   PIC X(01) VALUE 'N'.
017300        88 FIN-88-MOD                           VALUE 'S'.
017400     05 WS-FIN-HIS                   PIC X(01) VALUE 'N'.
017500        88 FIN-88-HIS                           VALUE 'S'.
017600     05 WS-FIN-ENT                   PIC X(01) VALUE 'N'.
017700        88 FIN-88-ENT                           VALUE 'S'.
017800
017900     05 WS-TIENE-MODELO-PROPIO       PIC X(01) VALUE 'N'.
018000        88 WS-88-TIENE-PROPIO                   VALUE 'Y'.
018100     05 FILLER                       PIC X(02).
018200
018300*****************************************************************
018400*                     DEFINICION DE CONTADORES                  *
018500*****************************************************************
018600 01  CN-CONTADORES.
018700     05 CN-BOMBEROS-PROCESADOS       PIC 9(05) COMP.
018800     05 CN-MODELOS-CREADOS           PIC 9(05) COMP.
018900     05 CN-MODELOS-ACTUALIZADOS      PIC 9(05) COMP.
019000     05 CN-ENTRADAS-REESTIMADAS      PIC 9(05) COMP.
019100     05 FILLER                       PIC X(02).
019200
019300*****************************************************************
019400*                     DEFINICION DE VARIABLES                   *
019500*****************************************************************
019600 01  WS-VARIABLES.
019700     05 WS-CANT-BOM                  PIC 9(04) COMP VALUE ZERO.
019800     05 WS-CANT-MOD                  PIC 9(04) COMP VALUE ZERO.
019900     05 WS-CANT-HIS                  PIC 9(04) COMP VALUE ZERO.
020000     05 WS-CANT-ENT                  PIC 9(04) COMP VALUE ZERO.
020100     05 WS-IX-BOM                    PIC 9(04) COMP VALUE ZERO.
020200     05 WS-IX-MOD                    PIC 9(04) COMP VALUE ZERO.
020300     05 WS-IX-HIS                    PIC 9(04) COMP VALUE ZERO.
020400     05 WS-IX-ENT                    PIC 9(04) COMP VALUE ZERO.
020500     05 WS-IX-MOD-ASIGNADO           PIC 9(04) COMP VALUE ZERO.
020600     05 WS-SIG-CM-ID                 PIC 9(05)      VALUE ZERO.
020700     05 WS-CANT-PUNTOS               PIC 9(04) COMP VALUE ZERO.
020800     05 WS-CANT-RATIOS               PIC 9(04) COMP VALUE ZERO.
020900     05 WS-IX-RAT                    PIC 9(04) COMP VALUE ZERO.
021000     05 WS-IX-RAT2                   PIC 9(04) COMP VALUE ZERO.
021100     05 WS-SWAP                      PIC X(01) VALUE 'N'.
021200        88 WS-88-HUBO-CAMBIO                    VALUE 'Y'.
021300     05 FILLER                       PIC X(02).
021400
021500 01  WS-VARIABLES-CALCULO.
021600     05 WS-RATIO-TEMP                PIC 9(03)V9(04).
021700     05 WS-RATIO-AUX                 PIC 9(03)V9(04).
021800     05 WS-MEDIANA                   PIC 9(03)V9(04).
021900     05 WS-TIME300                   PIC S9(05)V9(06).
022000     05 WS-TIME150                   PIC S9(05)V9(06).
022100     05 WS-NUEVO-SLOPE               PIC S9(03)V9(06).
022200     05 WS-NUEVO-INTERCEPT           PIC S9(03)V9(06).
022300     05 WS-NUEVO-MAX                 PIC 9(03).
022400     05 WS-NUEVO-MIN                 PIC 9(03).
022500     05 WS-NUEVO-NOMBRE              PIC X(40).
022600     05 WS-NUEVO-DESCRIPCION         PIC X(80).
022700     05 WS-ED-CANT-RATIOS            PIC 9(04).
022800     05 WS-ED-RATIO-NUM              PIC 9(03)V99.
022900     05 WS-ED-RATIO                  PIC Z(02)9.99.
023000     05 FILLER                       PIC X(02).
023100
023200 01  WS-VARIABLES-CALCULO-R REDEFINES WS-VARIABLES-CALCULO.
023300     05 FILLER                       PIC X(204).
023400
023500 01  TB-RATIOS.
023600     05 TB-RATIO OCCURS 9999 TIMES INDEXED BY IX-RAT-TB
023700                              PIC 9(03)V9(04).
023800     05 FILLER                       PIC X(02).
023900
024000*****************************************************************
024100*            AREA DE TRABAJO PARA EL CALL A NE1C3900             *
024200*****************************************************************
024300 01  WS-TIMECALC-AUX.
024400     05 WS-AUX-FUNCION               PIC X(04).
024500     05 WS-AUX-PRESION                PIC 9(03).
024600     05 WS-AUX-SLOPE                  PIC S9(03)V9(06).
024700     05 WS-AUX-INTERCEPT              PIC S9(03)V9(06).
024800     05 WS-AUX-MAX-PRESION            PIC 9(03).
024900     05 WS-AUX-MIN-PRESION            PIC 9(03).
025000     05 WS-AUX-MINUTOS                PIC 9(03).
025100     05 WS-AUX-NOMBRE-DEFAULT         PIC X(40).
025200     05 WS-AUX-TIEMPO-ESTANDAR        PIC 9(03)V9(04).
025300     05 FILLER                        PIC X(02).
025400
025500 01  WS-TIMECALC-AUX-R REDEFINES WS-TIMECALC-AUX.
025600     05 FILLER                        PIC X(83).
025700
025800 01  WS-RETORNO-INTERNO.
025900     COPY NEFFRET0.
026000
026100*****************************************************************
026200*                   RENGLON DE LA BITACORA DE CONTROL            *
026300*****************************************************************
026400 01  WS-LINEA-LOG                     PIC X(132) VALUE SPACES.
026500
026600*****************************************************************
026700*        TABLAS EN MEMORIA DE LOS CUATRO MAESTROS DEL TABLERO    *
026800*****************************************************************
026900 01  TB-BOMBEROS.
027000     05 TB-BOM OCCURS 9999 TIMES INDEXED BY IX-TB-BOM.
027100        10 TB-BOM-REG.
027200           COPY NEFFEMP0.
027300     05 FILLER                     PIC X(02).
027400
027500 01  TB-MODELOS.
027600     05 TB-MOD OCCURS 9999 TIMES INDEXED BY IX-TB-MOD.
027700        10 TB-MOD-REG.
027800           COPY NEFFMOD0.
027900     05 FILLER                     PIC X(02).
028000
028100 01  TB-HISTORIALES.
028200     05 TB-HIS OCCURS 9999 TIMES INDEXED BY IX-TB-HIS.
028300        10 TB-HIS-REG.
028400           COPY NEFFHIS0.
028500     05 FILLER                     PIC X(02).
028600
028700 01  TB-ENTRADAS.
028800     05 TB-ENT OCCURS 9999 TIMES INDEXED BY IX-TB-ENT.
028900        10 TB-ENT-REG.
029000           COPY NEFFENT0.
029100     05 FILLER                     PIC X(02).
029200
029300*****************************************************************
029400*                                                               *
029500*              P R O C E D U R E   D I V I S I O N              *
029600*                                                               *
029700*****************************************************************
029800 PROCEDURE DIVISION.
029900
030000*****************************************************************
030100*                        0000-MAINLINE                          *
030200*****************************************************************
030300 0000-MAINLINE.
030400
030500     PERFORM 1000-INICIO
030600        THRU 1000-INICIO-EXIT
030700
030800     PERFORM 2100-PROCESA-BOMBERO
030900        THRU 2100-PROCESA-BOMBERO-EXIT
031000             VARYING WS-IX-BOM FROM 1 BY 1
031100             UNTIL WS-IX-BOM > WS-CANT-BOM
031200
031300     PERFORM 3000-FIN.
031400
031500*****************************************************************
031600*                         1000-INICIO                           *
031700*****************************************************************
031800 1000-INICIO.
031900
032000     OPEN INPUT  FFMAST1
032100     OPEN OUTPUT FFMAST2
032200     OPEN INPUT  MODMAST1
032300     OPEN OUTPUT MODMAST2
032400     OPEN INPUT  HISMAST
032500     OPEN INPUT  ENTMAST1
032600     OPEN OUTPUT ENTMAST2
032700     OPEN OUTPUT BITACORA
032800
032900     IF NOT FS-88-OK-FF-IN
033000        DISPLAY 'ERROR ABRIENDO FFMAST1 CODE: ' SW-FS-FF-IN
033100        PERFORM 3000-FIN
033200     END-IF
033300
033400     PERFORM 1100-CARGA-BOMBEROS
033500        THRU 1100-CARGA-BOMBEROS-EXIT
033600
033700     PERFORM 1200-CARGA-MODELOS
033800        THRU 1200-CARGA-MODELOS-EXIT
033900
034000     PERFORM 1300-CARGA-HISTORIALES
034100        THRU 1300-CARGA-HISTORIALES-EXIT
034200
034300     PERFORM 1400-CARGA-ENTRADAS
034400        THRU 1400-CARGA-ENTRADAS-EXIT
034500
034600     PERFORM 1500-CALCULA-SIGUIENTE-ID
034700        THRU 1500-CALCULA-SIGUIENTE-ID-EXIT.
034800
034900 1000-INICIO-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300*                   1100-CARGA-BOMBEROS                         *
035400*****************************************************************
035500 1100-CARGA-BOMBEROS.
035600
035700     PERFORM 1110-LEE-BOMBERO
035800        THRU 1110-LEE-BOMBERO-EXIT
035900             UNTIL FIN-88-BOM.
036000
036100 1100-CARGA-BOMBEROS-EXIT.
036200     EXIT.
036300
036400 1110-LEE-BOMBERO.
036500
036600     READ FFMAST1 INTO TB-BOM(WS-CANT-BOM + 1)
036700        AT END
036800           SET FIN-88-BOM TO TRUE
036900        NOT AT END
037000           ADD 1 TO WS-CANT-BOM
037100     END-READ.
037200
037300 1110-LEE-BOMBERO-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700*                    1200-CARGA-MODELOS                         *
037800*****************************************************************
037900 1200-CARGA-MODELOS.
038000
038100     PERFORM 1210-LEE-MODELO
038200        THRU 1210-LEE-MODELO-EXIT
038300             UNTIL FIN-88-MOD.
038400
038500 1200-CARGA-MODELOS-EXIT.
038600     EXIT.
038700
038800 1210-LEE-MODELO.
038900
039000     READ MODMAST1 INTO TB-MOD(WS-CANT-MOD + 1)
039100        AT END
039200           SET FIN-88-MOD TO TRUE
039300        NOT AT END
039400           ADD 1 TO WS-CANT-MOD
039500     END-READ.
039600
039700 1210-LEE-MODELO-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*                 1300-CARGA-HISTORIALES                        *
040200*****************************************************************
040300 1300-CARGA-HISTORIALES.
040400
040500     PERFORM 1310-LEE-HISTORIAL
040600        THRU 1310-LEE-HISTORIAL-EXIT
040700             UNTIL FIN-88-HIS.
040800
040900 1300-CARGA-HISTORIALES-EXIT.
041000     EXIT.
041100
041200 1310-LEE-HISTORIAL.
041300
041400     READ HISMAST INTO TB-HIS(WS-CANT-HIS + 1)
041500        AT END
041600           SET FIN-88-HIS TO TRUE
041700        NOT AT END
041800           ADD 1 TO WS-CANT-HIS
041900     END-READ.
042000
042100 1310-LEE-HISTORIAL-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                   1400-CARGA-ENTRADAS                         *
042600*****************************************************************
042700 1400-CARGA-ENTRADAS.
042800
042900     PERFORM 1410-LEE-ENTRADA
043000        THRU 1410-LEE-ENTRADA-EXIT
043100             UNTIL FIN-88-ENT.
043200
043300 1400-CARGA-ENTRADAS-EXIT.
043400     EXIT.
043500
043600 1410-LEE-ENTRADA.
043700
043800     READ ENTMAST1 INTO TB-ENT(WS-CANT-ENT + 1)
043900        AT END
044000           SET FIN-88-ENT TO TRUE
044100        NOT AT END
044200           ADD 1 TO WS-CANT-ENT
044300     END-READ.
044400
044500 1410-LEE-ENTRADA-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900*              1500-CALCULA-SIGUIENTE-ID                        *
045000*  DETERMINA EL PROXIMO CM-ID DISPONIBLE PARA NUEVOS MODELOS     *
045100*  PERSONALES, BUSCANDO EL MAYOR CM-ID YA EXISTENTE EN LA TABLA. *
045200*****************************************************************
045300 1500-CALCULA-SIGUIENTE-ID.
045400
045500     MOVE ZERO TO WS-SIG-CM-ID
045600
045700     PERFORM 1510-COMPARA-ID
045800        THRU 1510-COMPARA-ID-EXIT
045900             VARYING WS-IX-MOD FROM 1 BY 1
046000             UNTIL WS-IX-MOD > WS-CANT-MOD
046100
046200     ADD 1 TO WS-SIG-CM-ID.
046300
046400 1500-CALCULA-SIGUIENTE-ID-EXIT.
046500     EXIT.
046600
046700 1510-COMPARA-ID.
046800
046900     IF CM-ID(WS-IX-MOD) > WS-SIG-CM-ID
047000        MOVE CM-ID(WS-IX-MOD) TO WS-SIG-CM-ID
047100     END-IF.
047200
047300 1510-COMPARA-ID-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700*                   2100-PROCESA-BOMBERO                         *
047800*  ATIENDE UN BOMBERO ACTIVO: CARGA SU HISTORIAL, AJUSTA SU      *
047900*  MODELO, GRABA EL MODELO Y REESTIMA SUS ENTRADAS ACTIVAS.      *
048000*****************************************************************
048100 2100-PROCESA-BOMBERO.
048200
048300     IF FF-ACTIVE(WS-IX-BOM) = 'Y'
048400
048500        PERFORM 2110-CARGA-HISTORIAL-BOMBERO
048600           THRU 2110-CARGA-HISTORIAL-BOMBERO-EXIT
048700
048800        PERFORM 2200-AJUSTA-MODELO
048900           THRU 2200-AJUSTA-MODELO-EXIT
049000
049100        PERFORM 2400-GRABA-MODELO
049200           THRU 2400-GRABA-MODELO-EXIT
049300
049400        PERFORM 2500-REESTIMA-ACTIVAS
049500           THRU 2500-REESTIMA-ACTIVAS-EXIT
049600
049700        ADD 1 TO CN-BOMBEROS-PROCESADOS
049800
049900        PERFORM 2600-ESCRIBE-BITACORA
050000           THRU 2600-ESCRIBE-BITACORA-EXIT
050100
050200     END-IF.
050300
050400 2100-PROCESA-BOMBERO-EXIT.
050500     EXIT.
050600
050700*****************************************************************
050800*             2110-CARGA-HISTORIAL-BOMBERO   (PASO 2.A)          *
050900*  RECORRE EL HISTORICO COMPLETO Y JUNTA LOS PUNTOS DE ESTE      *
051000*  BOMBERO; POR CADA PUNTO CON DURACION MAYOR A CERO CALCULA SU  *
051100*  RATIO DE CONSUMO CONTRA LA TABLA ESTANDAR (REGLA R4).         *
051200*****************************************************************
051300 2110-CARGA-HISTORIAL-BOMBERO.
051400
051500     MOVE ZERO TO WS-CANT-PUNTOS
051600     MOVE ZERO TO WS-CANT-RATIOS
051700
051800     PERFORM 2120-EVALUA-HISTORIAL
051900        THRU 2120-EVALUA-HISTORIAL-EXIT
052000             VARYING WS-IX-HIS FROM 1 BY 1
052100             UNTIL WS-IX-HIS > WS-CANT-HIS.
052200
052300 2110-CARGA-HISTORIAL-BOMBERO-EXIT.
052400     EXIT.
052500
052600 2120-EVALUA-HISTORIAL.
052700
052800     IF HI-FIREFIGHTER-ID(WS-IX-HIS) = FF-ID(WS-IX-BOM)
052900        ADD 1 TO WS-CANT-PUNTOS
053000        IF HI-DURATION(WS-IX-HIS) > ZERO
053100           PERFORM 2130-CALCULA-RATIO
053200              THRU 2130-CALCULA-RATIO-EXIT
053300        END-IF
053400     END-IF.
053500
053600 2120-EVALUA-HISTORIAL-EXIT.
053700     EXIT.
053800
053900*****************************************************************
054000*                    2130-CALCULA-RATIO                          *
054100*****************************************************************
054200 2130-CALCULA-RATIO.
054300
054400     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
054500     MOVE 'STD '                       TO WS-AUX-FUNCION
054600     MOVE HI-INITIAL-PRESSURE(WS-IX-HIS) TO WS-AUX-PRESION
054700
054800     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
054900                                    WS-RETORNO-INTERNO
055000
055100     COMPUTE WS-RATIO-TEMP ROUNDED =
055200             HI-DURATION(WS-IX-HIS) / WS-AUX-TIEMPO-ESTANDAR
055300
055400     ADD 1 TO WS-CANT-RATIOS
055500     MOVE WS-RATIO-TEMP TO TB-RATIO(WS-CANT-RATIOS).
055600
055700 2130-CALCULA-RATIO-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100* 2025-03-11  lcanepa  AJUSTE REGLA R7 - VER BITACORA             ERA0167
056200*              2200-AJUSTA-MODELO    (PASO 2.B / 2.C)            *
056300*  REGLA R7: SI HAY MENOS DE CT-MIN-DATOS PUNTOS (O NINGUN       *
056400*  RATIO VALIDO) SE USA EL MODELO DE FABRICA; EN CASO CONTRARIO  *
056500*  SE AJUSTA EL MODELO PERSONAL POR MEDIANA (REGLA R3).          *
056600*****************************************************************
056700 2200-AJUSTA-MODELO.
056800
056900     IF WS-CANT-PUNTOS < CT-MIN-DATOS OR WS-CANT-RATIOS = ZERO
057000        PERFORM 2210-USA-MODELO-DEFAULT
057100           THRU 2210-USA-MODELO-DEFAULT-EXIT
057200     ELSE
057300        PERFORM 2220-AJUSTA-PERSONAL
057400           THRU 2220-AJUSTA-PERSONAL-EXIT
057500     END-IF.
057600
057700 2200-AJUSTA-MODELO-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100*                 2210-USA-MODELO-DEFAULT                        *
058200*****************************************************************
058300 2210-USA-MODELO-DEFAULT.
058400
058500     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
058600     MOVE 'DFLT'                      TO WS-AUX-FUNCION
058700
058800     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
058900                                    WS-RETORNO-INTERNO
059000
059100     MOVE WS-AUX-SLOPE                TO WS-NUEVO-SLOPE
059200     MOVE WS-AUX-INTERCEPT             TO WS-NUEVO-INTERCEPT
059300     MOVE CT-TOPE-MAXIMO               TO WS-NUEVO-MAX
059400     MOVE CT-TOPE-MINIMO               TO WS-NUEVO-MIN
059500     MOVE WS-CANT-PUNTOS               TO WS-ED-CANT-RATIOS
059600
059700     STRING 'CUSTOM MODEL - ' DELIMITED BY SIZE
059800            FF-FIRST-NAME(WS-IX-BOM)   DELIMITED BY SPACE
059900            ' '                        DELIMITED BY SIZE
060000            FF-LAST-NAME(WS-IX-BOM)    DELIMITED BY SPACE
060100            INTO WS-NUEVO-NOMBRE
060200     END-STRING
060300
060400     STRING 'INSUFFICIENT DATA (' DELIMITED BY SIZE
060500            WS-ED-CANT-RATIOS          DELIMITED BY SIZE
060600            ' PTS) - DEFAULT MODEL ASSIGNED' DELIMITED BY SIZE
060700            INTO WS-NUEVO-DESCRIPCION
060800     END-STRING.
060900
061000 2210-USA-MODELO-DEFAULT-EXIT.
061100     EXIT.
061200
061300*****************************************************************
061400*                  2220-AJUSTA-PERSONAL    (REGLA R3)            *
061500*****************************************************************
061600 2220-AJUSTA-PERSONAL.
061700
061800     PERFORM 2221-ORDENA-RATIOS
061900        THRU 2221-ORDENA-RATIOS-EXIT
062000
062100     PERFORM 2222-CALCULA-MEDIANA
062200        THRU 2222-CALCULA-MEDIANA-EXIT
062300
062400     COMPUTE WS-TIME300 ROUNDED =
062500             CT-MINUTOS-AL-300 * WS-MEDIANA
062600     COMPUTE WS-TIME150 ROUNDED =
062700             CT-MINUTOS-AL-150 * WS-MEDIANA
062800
062900     COMPUTE WS-NUEVO-SLOPE ROUNDED =
063000             (WS-TIME300 - WS-TIME150) / 150
063100     COMPUTE WS-NUEVO-INTERCEPT ROUNDED =
063200             WS-TIME150 - (WS-NUEVO-SLOPE * 150)
063300
063400     MOVE CT-TOPE-MAXIMO               TO WS-NUEVO-MAX
063500     MOVE CT-TOPE-MINIMO               TO WS-NUEVO-MIN
063600     MOVE WS-CANT-RATIOS                TO WS-ED-CANT-RATIOS
063700     MOVE WS-MEDIANA                    TO WS-ED-RATIO-NUM
063800     MOVE WS-ED-RATIO-NUM                TO WS-ED-RATIO
063900
064000     STRING 'CUSTOM MODEL - ' DELIMITED BY SIZE
064100            FF-FIRST-NAME(WS-IX-BOM)    DELIMITED BY SPACE
064200            ' '                         DELIMITED BY SIZE
064300            FF-LAST-NAME(WS-IX-BOM)     DELIMITED BY SPACE
064400            INTO WS-NUEVO-NOMBRE
064500     END-STRING
064600
064700     STRING 'PERSONAL MODEL - ' DELIMITED BY SIZE
064800            WS-ED-CANT-RATIOS           DELIMITED BY SIZE
064900            ' PTS - RATIO '              DELIMITED BY SIZE
065000            WS-ED-RATIO                  DELIMITED BY SIZE
065100            INTO WS-NUEVO-DESCRIPCION
065200     END-STRING.
065300
065400 2220-AJUSTA-PERSONAL-EXIT.
065500     EXIT.
065600
065700*****************************************************************
065800*                   2221-ORDENA-RATIOS                          *
065900*  ORDENA TB-RATIO(1 .. WS-CANT-RATIOS) ASCENDENTE POR EL        *
066000*  METODO CLASICO DE BURBUJA (LA TABLA ES SIEMPRE CHICA).        *
066100*****************************************************************
066200 2221-ORDENA-RATIOS.
066300
066400     MOVE 'Y' TO WS-SWAP
066500
066600     PERFORM 2225-PASADA-BURBUJA
066700        THRU 2225-PASADA-BURBUJA-EXIT
066800             UNTIL NOT WS-88-HUBO-CAMBIO.
066900
067000 2221-ORDENA-RATIOS-EXIT.
067100     EXIT.
067200
067300 2225-PASADA-BURBUJA.
067400
067500     MOVE 'N' TO WS-SWAP
067600
067700     PERFORM 2226-COMPARA-PAR
067800        THRU 2226-COMPARA-PAR-EXIT
067900             VARYING WS-IX-RAT FROM 1 BY 1
068000             UNTIL WS-IX-RAT > WS-CANT-RATIOS - 1.
068100
068200 2225-PASADA-BURBUJA-EXIT.
068300     EXIT.
068400
068500 2226-COMPARA-PAR.
068600
068700     IF TB-RATIO(WS-IX-RAT) > TB-RATIO(WS-IX-RAT + 1)
068800        MOVE TB-RATIO(WS-IX-RAT)       TO WS-RATIO-AUX
068900        MOVE TB-RATIO(WS-IX-RAT + 1)   TO TB-RATIO(WS-IX-RAT)
069000        MOVE WS-RATIO-AUX              TO TB-RATIO(WS-IX-RAT + 1)
069100        SET WS-88-HUBO-CAMBIO          TO TRUE
069200     END-IF.
069300
069400 2226-COMPARA-PAR-EXIT.
069500     EXIT.
069600
069700*****************************************************************
069800*                 2222-CALCULA-MEDIANA                          *
069900*  CANTIDAD IMPAR: VALOR DEL MEDIO.  CANTIDAD PAR: PROMEDIO DE   *
070000*  LOS DOS VALORES DEL MEDIO.                                    *
070100*****************************************************************
070200 2222-CALCULA-MEDIANA.
070300
070400     DIVIDE WS-CANT-RATIOS BY 2 GIVING WS-IX-RAT2
070500            REMAINDER WS-IX-RAT
070600
070700     IF WS-IX-RAT NOT = ZERO
070800        COMPUTE WS-IX-RAT = (WS-CANT-RATIOS / 2) + 1
070900        MOVE TB-RATIO(WS-IX-RAT) TO WS-MEDIANA
071000     ELSE
071100        MOVE WS-CANT-RATIOS TO WS-IX-RAT2
071200        DIVIDE WS-IX-RAT2 BY 2 GIVING WS-IX-RAT2
071300        COMPUTE WS-IX-RAT = WS-IX-RAT2 + 1
071400        COMPUTE WS-MEDIANA ROUNDED =
071500                (TB-RATIO(WS-IX-RAT2) + TB-RATIO(WS-IX-RAT)) / 2
071600     END-IF.
071700
071800 2222-CALCULA-MEDIANA-EXIT.
071900     EXIT.
072000
072100*****************************************************************
072200*                2400-GRABA-MODELO    (PASO 2.D)                *
072300*  SI EL BOMBERO YA TIENE MODELO PROPIO (NO DEFAULT) LO          *
072400*  ACTUALIZA EN LA TABLA; SI NO, AGREGA UN MODELO NUEVO Y        *
072500*  ASIGNA SU ID AL BOMBERO.                                      *
072600*****************************************************************
072700 2400-GRABA-MODELO.
072800
072900     MOVE 'N' TO WS-TIENE-MODELO-PROPIO
073000
073100     PERFORM 2410-BUSCA-MODELO-PROPIO
073200        THRU 2410-BUSCA-MODELO-PROPIO-EXIT
073300             VARYING WS-IX-MOD FROM 1 BY 1
073400             UNTIL WS-IX-MOD > WS-CANT-MOD
073500
073600     IF WS-88-TIENE-PROPIO
073700        MOVE WS-NUEVO-SLOPE
073800          TO CM-SLOPE(WS-IX-MOD-ASIGNADO)
073900        MOVE WS-NUEVO-INTERCEPT
074000          TO CM-INTERCEPT(WS-IX-MOD-ASIGNADO)
074100        MOVE WS-NUEVO-DESCRIPCION
074200          TO CM-DESCRIPTION(WS-IX-MOD-ASIGNADO)
074300        ADD 1                        TO CN-MODELOS-ACTUALIZADOS
074400     ELSE
074500        ADD 1 TO WS-CANT-MOD
074600        MOVE WS-CANT-MOD             TO WS-IX-MOD-ASIGNADO
074700        INITIALIZE TB-MOD(WS-IX-MOD-ASIGNADO)
074800        MOVE WS-SIG-CM-ID            TO CM-ID(WS-IX-MOD-ASIGNADO)
074900        MOVE WS-NUEVO-NOMBRE
075000          TO CM-NAME(WS-IX-MOD-ASIGNADO)
075100        MOVE WS-NUEVO-DESCRIPCION
075200          TO CM-DESCRIPTION(WS-IX-MOD-ASIGNADO)
075300        MOVE WS-NUEVO-SLOPE
075400          TO CM-SLOPE(WS-IX-MOD-ASIGNADO)
075500        MOVE WS-NUEVO-INTERCEPT
075600          TO CM-INTERCEPT(WS-IX-MOD-ASIGNADO)
075700        MOVE WS-NUEVO-MAX
075800          TO CM-MAX-PRESSURE(WS-IX-MOD-ASIGNADO)
075900        MOVE WS-NUEVO-MIN
076000          TO CM-MIN-PRESSURE(WS-IX-MOD-ASIGNADO)
076100        MOVE 'N'
076200          TO CM-IS-DEFAULT(WS-IX-MOD-ASIGNADO)
076300        MOVE FF-ID(WS-IX-BOM)
076400          TO CM-FIREFIGHTER-ID(WS-IX-MOD-ASIGNADO)
076500        MOVE WS-SIG-CM-ID
076600          TO FF-CUSTOM-MODEL-ID(WS-IX-BOM)
076700        ADD 1                        TO WS-SIG-CM-ID
076800        ADD 1                        TO CN-MODELOS-CREADOS
076900     END-IF.
077000
077100 2400-GRABA-MODELO-EXIT.
077200     EXIT.
077300
077400 2410-BUSCA-MODELO-PROPIO.
077500
077600     IF CM-FIREFIGHTER-ID(WS-IX-MOD) = FF-ID(WS-IX-BOM)
077700        AND CM-IS-DEFAULT(WS-IX-MOD) = 'N'
077800        MOVE WS-IX-MOD                TO WS-IX-MOD-ASIGNADO
077900        SET WS-88-TIENE-PROPIO         TO TRUE
078000     END-IF.
078100
078200 2410-BUSCA-MODELO-PROPIO-EXIT.
078300     EXIT.
078400
078500*****************************************************************
078600*              2500-REESTIMA-ACTIVAS    (PASO 2.E)               *
078700*  RECORRE LAS ENTRADAS ACTIVAS DEL BOMBERO Y RECALCULA SU       *
078800*  AUTONOMIA RESTANTE CON EL MODELO RECIEN AJUSTADO.             *
078900*****************************************************************
079000 2500-REESTIMA-ACTIVAS.
079100
079200     PERFORM 2510-EVALUA-ENTRADA
079300        THRU 2510-EVALUA-ENTRADA-EXIT
079400             VARYING WS-IX-ENT FROM 1 BY 1
079500             UNTIL WS-IX-ENT > WS-CANT-ENT.
079600
079700 2500-REESTIMA-ACTIVAS-EXIT.
079800     EXIT.
079900
080000 2510-EVALUA-ENTRADA.
080100
080200     IF BE-FIREFIGHTER-ID(WS-IX-ENT) = FF-ID(WS-IX-BOM)
080300        AND BE-ACTIVE(WS-IX-ENT) = 'Y'
080400
080500        MOVE CM-ID(WS-IX-MOD-ASIGNADO)
080600                              TO BE-CALC-MODEL-ID(WS-IX-ENT)
080700
080800        INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
080900        MOVE 'CALC'                   TO WS-AUX-FUNCION
081000        MOVE BE-CURRENT-PRESSURE(WS-IX-ENT)
081100                                       TO WS-AUX-PRESION
081200        MOVE CM-SLOPE(WS-IX-MOD-ASIGNADO)
081300                                       TO WS-AUX-SLOPE
081400        MOVE CM-INTERCEPT(WS-IX-MOD-ASIGNADO)
081500                                       TO WS-AUX-INTERCEPT
081600        MOVE CM-MAX-PRESSURE(WS-IX-MOD-ASIGNADO)
081700                                       TO WS-AUX-MAX-PRESION
081800        MOVE CM-MIN-PRESSURE(WS-IX-MOD-ASIGNADO)
081900                                       TO WS-AUX-MIN-PRESION
082000
082100        CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
082200                                       WS-RETORNO-INTERNO
082300
082400        MOVE WS-AUX-MINUTOS TO BE-ESTIMATED-TIME(WS-IX-ENT)
082500
082600        ADD 1 TO CN-ENTRADAS-REESTIMADAS
082700
082800     END-IF.
082900
083000 2510-EVALUA-ENTRADA-EXIT.
083100     EXIT.
083200
083300*****************************************************************
083400*                2600-ESCRIBE-BITACORA    (PASO 3)               *
083500*****************************************************************
083600 2600-ESCRIBE-BITACORA.
083700
083800     MOVE SPACES TO WS-LINEA-LOG
083900     STRING 'UPDATED MODEL FOR ' DELIMITED BY SIZE
084000            FF-FIRST-NAME(WS-IX-BOM) DELIMITED BY SPACE
084100            ' '                       DELIMITED BY SIZE
084200            FF-LAST-NAME(WS-IX-BOM)  DELIMITED BY SPACE
084300            INTO WS-LINEA-LOG
084400     END-STRING
084500
084600     WRITE REG-BITACORA FROM WS-LINEA-LOG.
084700
084800 2600-ESCRIBE-BITACORA-EXIT.
084900     EXIT.
085000
085100*****************************************************************
085200*                           3000-FIN                             *
085300*  REGRABA LOS TRES MAESTROS ACTUALIZADOS Y ESCRIBE EL RENGLON   *
085400*  DE TOTALES DE CONTROL AL PIE DE LA BITACORA.                  *
085500*****************************************************************
085600 3000-FIN.
085700
085800     PERFORM 3100-GRABA-BOMBEROS
085900        THRU 3100-GRABA-BOMBEROS-EXIT
086000             VARYING WS-IX-BOM FROM 1 BY 1
086100             UNTIL WS-IX-BOM > WS-CANT-BOM
086200
086300     PERFORM 3200-GRABA-MODELOS
086400        THRU 3200-GRABA-MODELOS-EXIT
086500             VARYING WS-IX-MOD FROM 1 BY 1
086600             UNTIL WS-IX-MOD > WS-CANT-MOD
086700
086800     PERFORM 3300-GRABA-ENTRADAS
086900        THRU 3300-GRABA-ENTRADAS-EXIT
087000             VARYING WS-IX-ENT FROM 1 BY 1
087100             UNTIL WS-IX-ENT > WS-CANT-ENT
087200
087300     PERFORM 3400-ESCRIBE-ESTADISTICAS
087400        THRU 3400-ESCRIBE-ESTADISTICAS-EXIT
087500
087600     CLOSE FFMAST1 FFMAST2 MODMAST1 MODMAST2
087700           HISMAST ENTMAST1 ENTMAST2 BITACORA
087800
087900     STOP RUN.
088000
088100 3100-GRABA-BOMBEROS.
088200
088300     WRITE REG-FFMAST2 FROM TB-BOM(WS-IX-BOM).
088400
088500 3100-GRABA-BOMBEROS-EXIT.
088600     EXIT.
088700
088800 3200-GRABA-MODELOS.
088900
089000     WRITE REG-MODMAST2 FROM TB-MOD(WS-IX-MOD).
089100
089200 3200-GRABA-MODELOS-EXIT.
089300     EXIT.
089400
089500 3300-GRABA-ENTRADAS.
089600
089700     WRITE REG-ENTMAST2 FROM TB-ENT(WS-IX-ENT).
089800
089900 3300-GRABA-ENTRADAS-EXIT.
090000     EXIT.
090100
090200*****************************************************************
090300*                3400-ESCRIBE-ESTADISTICAS                       *
090400*****************************************************************
090500 3400-ESCRIBE-ESTADISTICAS.
090600
090700     MOVE SPACES TO WS-LINEA-LOG
090800     WRITE REG-BITACORA FROM WS-LINEA-LOG
090900
091000     MOVE SPACES TO WS-LINEA-LOG
091100     MOVE '---------------------------------------------' TO
091200          WS-LINEA-LOG
091300     WRITE REG-BITACORA FROM WS-LINEA-LOG
091400
091500     STRING 'BOMBEROS PROCESADOS..........: '
091600                    DELIMITED BY SIZE
091700            CN-BOMBEROS-PROCESADOS  DELIMITED BY SIZE
091800            INTO WS-LINEA-LOG
091900     END-STRING
092000     WRITE REG-BITACORA FROM WS-LINEA-LOG
092100
092200     STRING 'MODELOS CREADOS..............: '
092300                    DELIMITED BY SIZE
092400            CN-MODELOS-CREADOS      DELIMITED BY SIZE
092500            INTO WS-LINEA-LOG
092600     END-STRING
092700     WRITE REG-BITACORA FROM WS-LINEA-LOG
092800
092900     STRING 'MODELOS ACTUALIZADOS.........: '
093000                    DELIMITED BY SIZE
093100            CN-MODELOS-ACTUALIZADOS DELIMITED BY SIZE
093200            INTO WS-LINEA-LOG
093300     END-STRING
093400     WRITE REG-BITACORA FROM WS-LINEA-LOG
093500
093600     STRING 'ENTRADAS ACTIVAS REESTIMADAS.: '
093700                    DELIMITED BY SIZE
093800            CN-ENTRADAS-REESTIMADAS DELIMITED BY SIZE
093900            INTO WS-LINEA-LOG
094000     END-STRING
094100     WRITE REG-BITACORA FROM WS-LINEA-LOG.
094200
094300 3400-ESCRIBE-ESTADISTICAS-EXIT.
094400     EXIT.
