000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEFFHIS0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL HISTORICO DE        *
000600*               SESIONES DE ERA YA FINALIZADAS.                  *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 65 POSICIONES.                           *
001100*           PREFIJO  : HI.                                      *
001200*                                                                *
001300* -------------------------------------------------------------- *
001400* Mantenimiento                                                  *
001500* Fecha       Autor         Requerimiento.                       *
001600* ----------  ------------  -------------------------------------*
001700* 2024-02-05  mibarra       Version inicial.                     *
001800* 2025-03-11  lcanepa       Agrega redefinicion de HI-SESSION-   *
001900*                           DATE en anio/mes/dia (ERA-0164).     *
002000******************************************************************
002100     05  NEFFHIS0.
002200         10 HI-ID                         PIC 9(05).
002300         10 HI-FIREFIGHTER-ID             PIC 9(05).
002400         10 HI-CALC-MODEL-ID              PIC 9(05).
002500         10 HI-SESSION-DATE                PIC 9(08).
002600         10 HI-SESSION-DATE-R REDEFINES HI-SESSION-DATE.
002700            15 HI-SESSION-ANIO            PIC 9(04).
002800            15 HI-SESSION-MES             PIC 9(02).
002900            15 HI-SESSION-DIA             PIC 9(02).
003000         10 HI-INITIAL-PRESSURE           PIC 9(03).
003100         10 HI-FINAL-PRESSURE             PIC 9(03).
003200         10 HI-DURATION                    PIC 9(03).
003300         10 HI-LOCATION                    PIC X(30).
003400         10 FILLER                         PIC X(03).
003500******************************************************************
003600* CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION: 08          *
003700* LONGITUD DEL REGISTRO DESCRIPTO: 65                            *
003800******************************************************************
