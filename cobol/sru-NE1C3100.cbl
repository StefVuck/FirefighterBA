000100*****************************************************************
000200*                                                               *
000300*          I D E N T I F I C A T I O N  D I V I S I O N         *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    NE1C3100.
000800 AUTHOR.        M. IBARRA.
000900 INSTALLATION.  DEPTO. DE SISTEMAS - CUERPO DE BOMBEROS.
001000 DATE-WRITTEN.  11/02/1987.
001100 DATE-COMPILED.
001200 SECURITY.      USO INTERNO - CUERPO DE BOMBEROS. NO DIVULGAR
001300                 FUERA DEL DEPARTAMENTO DE SISTEMAS.
001400*****************************************************************
001500*                                                               *
001600*   R U T I N A :   P R E D I C C I O N   D E   T I E M P O     *
001700*                                                               *
001800*  RECIBE UN NUMERO DE BOMBERO Y UNA PRESION DE BOTELLA Y       *
001900*  DEVUELVE EL PAR DE PREDICCIONES QUE EL TABLERO MUESTRA EN    *
002000*  PANTALLA ANTES DE INICIAR UNA ENTRADA:                       *
002100*     1) LA ESTIMACION SEGUN EL MODELO DE CALCULO VIGENTE DEL   *
002200*        BOMBERO (EL PERSONAL SI YA EXISTE, SI NO EL ESTANDAR). *
002300*     2) LA ESTIMACION SEGUN EL MODELO ESTANDAR DE FABRICA,     *
002400*        PARA QUE EL OFICIAL A CARGO PUEDA COMPARAR AMBAS.      *
002500*                                                               *
002600*  NO TIENE ARCHIVOS PROPIOS.  EL MAESTRO DE MODELOS SE RECIBE  *
002700*  YA CARGADO EN MEMORIA POR EL PROGRAMA LLAMADOR (NE1C3000 LO  *
002800*  ARMA UNA VEZ POR CORRIDA Y LO REUTILIZA EN CADA LLAMADO).    *
002900*                                                               *
003000* --------------------------------------------------------------*
003100* B I T A C O R A   D E   M A N T E N I M I E N T O              *
003200* FECHA       AUTOR         DESCRIPCION                   TICKET*
003300* ----------  ------------  --------------------------- -------*
003400* 11/02/1987  M. IBARRA     VERSION INICIAL - SIMULACION ERA0002
003500*                           DE UN SOLO PRESTAMO.
003600* 23/06/1993  J. SOSA       AGREGA BUSQUEDA EN TABLA EN   ERA0038
003700*                           MEMORIA (ANTES ERA POR CALL
003800*                           DIRECTO A BASE DE DATOS).
003900* 11/01/1999  R. PAEZ       REVISION Y2K. SIN CAMPOS DE    Y2K002
004000*                           FECHA EN ESTA RUTINA.
004100* 2024-02-12  mibarra       REESCRITURA COMPLETA PARA EL  ERA0104
004200*                           TABLERO ERA: AHORA DEVUELVE
004300*                           EL PAR MODELO PROPIO/ESTANDAR.
004400* 2025-03-11  lcanepa       SE CORRIGE BUSQUEDA DE MODELO  ERA0165
004500*                           PROPIO CUANDO CM-IS-DEFAULT
004600*                           VIENE EN BLANCO EN EL MAESTRO.
004700* 2025-07-28  lcanepa       SE CORRIGE EL CALCULO DE LA    ERA0180
004800*                           PREDICCION "ESTANDAR": ANTES
004900*                           USABA LA TABLA DE REFERENCIA
005000*                           (INTERPOLACION) Y DEBE USAR LA
005100*                           FORMULA LINEAL DEL MODELO DE
005200*                           FABRICA (REGLA R1 CON LOS
005300*                           PARAMETROS DE LA REGLA R2).
005400*****************************************************************
005500*                                                               *
005600*             E N V I R O N M E N T   D I V I S I O N           *
005700*                                                               *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS NUMERICA-PRESION  IS '0' THRU '9'
006300     UPSI-0 IS SW-UPSI-DEPURACION.
006400*****************************************************************
006500*                                                               *
006600*                      D A T A   D I V I S I O N                *
006700*                                                               *
006800*****************************************************************
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100
007200*****************************************************************
007300*                    DEFINICION DE CONSTANTES                   *
007400*****************************************************************
007500 01  CT-CONSTANTES.
007600     05 CT-RUTINA                  PIC X(08) VALUE 'NE1C3100'.
007700     05 CT-RUTINA-TIMECALC         PIC X(08) VALUE 'NE1C3900'.
007800     05 FILLER                     PIC X(02).
007900
008000 01  CT-CONSTANTES-R REDEFINES CT-CONSTANTES.
008100     05 FILLER                     PIC X(18).
008200
008300*****************************************************************
008400*                     DEFINICION DE VARIABLES                   *
008500*****************************************************************
008600 01  SW-SWITCHES.
008700     05 SW-UPSI-DEPURACION         PIC X(01) VALUE '0'.
008800        88 SW-88-DEPURA-ON                     VALUE '1'.
008900     05 SW-ENCONTRO-PROPIO         PIC X(01) VALUE 'N'.
009000        88 SW-88-TIENE-PROPIO                  VALUE 'Y'.
009100     05 SW-ENCONTRO-DEFAULT        PIC X(01) VALUE 'N'.
009200        88 SW-88-TIENE-DEFAULT                 VALUE 'Y'.
009300     05 FILLER                     PIC X(02).
009400
009500 01  WS-VARIABLES.
009600     05 WS-IX                      PIC S9(04) COMP VALUE ZERO.
009700     05 WS-IX-PROPIO                PIC S9(04) COMP VALUE ZERO.
009800     05 WS-IX-DEFAULT                PIC S9(04) COMP VALUE ZERO.
009900     05 WS-CANT-MODELOS              PIC S9(04) COMP VALUE ZERO.
010000     05 FILLER                       PIC X(02).
010100
010200*****************************************************************
010300*       MODELO DE TRABAJO SELECCIONADO PARA ESTE CALCULO        *
010400*****************************************************************
010500 01  WS-MODELO-TRABAJO.
010600     05 WS-MOD-SLOPE                PIC S9(03)V9(06).
010700     05 WS-MOD-INTERCEPT            PIC S9(03)V9(06).
010800     05 WS-MOD-MAX-PRESION          PIC 9(03).
010900     05 WS-MOD-MIN-PRESION          PIC 9(03).
011000     05 WS-MOD-NOMBRE               PIC X(40).
011100     05 FILLER                      PIC X(02).
011200
011300 01  WS-MODELO-TRABAJO-R REDEFINES WS-MODELO-TRABAJO.
011400     05 FILLER                      PIC X(66).
011500
011600*****************************************************************
011700*      MODELO ESTANDAR DE FABRICA (PARA LA SEGUNDA PREDICCION)   *
011800*****************************************************************
011900 01  WS-MODELO-DEFAULT.
012000     05 WS-DEF-SLOPE                PIC S9(03)V9(06).
012100     05 WS-DEF-INTERCEPT            PIC S9(03)V9(06).
012200     05 WS-DEF-MAX-PRESION          PIC 9(03).
012300     05 WS-DEF-MIN-PRESION          PIC 9(03).
012400     05 FILLER                      PIC X(02).
012500
012600*****************************************************************
012700*        AREA DE TRABAJO PARA EL CALL A LA RUTINA NE1C3900       *
012800*****************************************************************
012900 01  WS-TIMECALC-AUX.
013000     05 WS-AUX-FUNCION              PIC X(04).
013100     05 WS-AUX-PRESION               PIC 9(03).
013200     05 WS-AUX-SLOPE                 PIC S9(03)V9(06).
013300     05 WS-AUX-INTERCEPT             PIC S9(03)V9(06).
013400     05 WS-AUX-MAX-PRESION           PIC 9(03).
013500     05 WS-AUX-MIN-PRESION           PIC 9(03).
013600     05 WS-AUX-MINUTOS               PIC 9(03).
013700     05 WS-AUX-NOMBRE-DEFAULT        PIC X(40).
013800     05 WS-AUX-TIEMPO-ESTANDAR       PIC 9(03)V9(04).
013900     05 FILLER                       PIC X(02).
014000
014100 01  WS-TIMECALC-AUX-R REDEFINES WS-TIMECALC-AUX.
014200     05 FILLER                       PIC X(83).
014300
014400 01  WS-RETORNO-INTERNO.
014500     COPY NEFFRET0.
014600
014700*****************************************************************
014800*                     DEFINICION DE LINKAGE                     *
014900*****************************************************************
015000 LINKAGE SECTION.
015100 01  LK-PREDPR0.
015200     05 LK-FIREFIGHTER-ID           PIC 9(05).
015300     05 LK-PRESION                  PIC 9(03).
015400     05 LK-CANT-MODELOS             PIC 9(04) COMP.
015500     05 LK-TABLA-MODELOS OCCURS 1 TO 9999 TIMES
015600                          DEPENDING ON LK-CANT-MODELOS
015700                          INDEXED BY IX-LK-MOD.
015800           COPY NEFFMOD0.
015900     05 LK-MINUTOS-PROPIO           PIC 9(03).
016000     05 LK-MINUTOS-ESTANDAR         PIC 9(03).
016100
016200 01  LK-RETORNO.
016300     COPY NEFFRET0.
016400
016500*****************************************************************
016600*                                                               *
016700*              P R O C E D U R E   D I V I S I O N              *
016800*                                                               *
016900*****************************************************************
017000 PROCEDURE DIVISION USING LK-PREDPR0 LK-RETORNO.
017100
017200*****************************************************************
017300*                        0000-MAINLINE                          *
017400*****************************************************************
017500 0000-MAINLINE.
017600
017700     PERFORM 1000-INICIO
017800        THRU 1000-INICIO-EXIT
017900
018000     PERFORM 2000-PROCESO
018100        THRU 2000-PROCESO-EXIT
018200
018300     PERFORM 3000-FIN.
018400
018500*****************************************************************
018600*                         1000-INICIO                           *
018700*****************************************************************
018800 1000-INICIO.
018900
019000     INITIALIZE LK-RETORNO
019100     MOVE CT-RUTINA                TO RET0-PROGRAMA
019200     SET RET0-88-OK                TO TRUE
019300     MOVE 'N'                      TO SW-ENCONTRO-PROPIO
019400     MOVE 'N'                      TO SW-ENCONTRO-DEFAULT
019500     MOVE LK-CANT-MODELOS          TO WS-CANT-MODELOS.
019600
019700 1000-INICIO-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100*                         2000-PROCESO                          *
020200*****************************************************************
020300 2000-PROCESO.
020400
020500     PERFORM 2100-BUSCA-MODELOS
020600        THRU 2100-BUSCA-MODELOS-EXIT
020700             VARYING WS-IX FROM 1 BY 1
020800             UNTIL WS-IX > WS-CANT-MODELOS
020900
021000     IF SW-88-TIENE-PROPIO
021100        MOVE WS-IX-PROPIO            TO WS-IX
021200        PERFORM 2150-COPIA-MODELO
021300           THRU 2150-COPIA-MODELO-EXIT
021400     ELSE
021500        IF SW-88-TIENE-DEFAULT
021600           MOVE WS-IX-DEFAULT        TO WS-IX
021700           PERFORM 2150-COPIA-MODELO
021800              THRU 2150-COPIA-MODELO-EXIT
021900        ELSE
022000           PERFORM 2300-ARMA-DEFAULT-INTERNO
022100              THRU 2300-ARMA-DEFAULT-INTERNO-EXIT
022200        END-IF
022300     END-IF
022400
022500     IF SW-88-TIENE-DEFAULT
022600        MOVE WS-IX-DEFAULT            TO WS-IX
022700        PERFORM 2160-COPIA-MODELO-DEFAULT
022800           THRU 2160-COPIA-MODELO-DEFAULT-EXIT
022900     ELSE
023000        PERFORM 2320-ARMA-DEFAULT-STD
023100           THRU 2320-ARMA-DEFAULT-STD-EXIT
023200     END-IF
023300
023400     PERFORM 2400-CALCULA-PAR
023500        THRU 2400-CALCULA-PAR-EXIT.
023600
023700 2000-PROCESO-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*                     2100-BUSCA-MODELOS                        *
024200*  RECORRE LA TABLA DE MODELOS RECIBIDA DEL LLAMADOR Y UBICA,    *
024300*  EN LA MISMA PASADA, EL MODELO PROPIO DEL BOMBERO (SI EXISTE)  *
024400*  Y EL MODELO ESTANDAR MARCADO CM-88-DEFAULT.                   *
024500*****************************************************************
024600 2100-BUSCA-MODELOS.
024700
024800     IF CM-FIREFIGHTER-ID(WS-IX) = LK-FIREFIGHTER-ID
024900        AND NOT CM-88-DEFAULT(WS-IX)
025000        MOVE WS-IX                  TO WS-IX-PROPIO
025100        SET SW-88-TIENE-PROPIO      TO TRUE
025200     END-IF
025300
025400     IF CM-88-DEFAULT(WS-IX)
025500        MOVE WS-IX                  TO WS-IX-DEFAULT
025600        SET SW-88-TIENE-DEFAULT     TO TRUE
025700     END-IF.
025800
025900 2100-BUSCA-MODELOS-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300*                     2150-COPIA-MODELO                         *
026400*  TRAE A LA VARIABLE DE TRABAJO LAS CONSTANTES DEL MODELO       *
026500*  ENCONTRADO EN LA TABLA (WS-IX YA APUNTA AL INDICE CORRECTO).  *
026600*****************************************************************
026700 2150-COPIA-MODELO.
026800
026900     MOVE CM-SLOPE(WS-IX)          TO WS-MOD-SLOPE
027000     MOVE CM-INTERCEPT(WS-IX)      TO WS-MOD-INTERCEPT
027100     MOVE CM-MAX-PRESSURE(WS-IX)   TO WS-MOD-MAX-PRESION
027200     MOVE CM-MIN-PRESSURE(WS-IX)   TO WS-MOD-MIN-PRESION
027300     MOVE CM-NAME(WS-IX)           TO WS-MOD-NOMBRE.
027400
027500 2150-COPIA-MODELO-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*                 2160-COPIA-MODELO-DEFAULT                      *
028000*  TRAE LAS CONSTANTES DEL MODELO ESTANDAR DE FABRICA (EL QUE    *
028100*  ESTA EN LA TABLA CON CM-88-DEFAULT) PARA LA SEGUNDA           *
028200*  PREDICCION, INDEPENDIENTE DEL MODELO VIGENTE DEL BOMBERO.     *
028300*****************************************************************
028400 2160-COPIA-MODELO-DEFAULT.
028500
028600     MOVE CM-SLOPE(WS-IX)          TO WS-DEF-SLOPE
028700     MOVE CM-INTERCEPT(WS-IX)      TO WS-DEF-INTERCEPT
028800     MOVE CM-MAX-PRESSURE(WS-IX)   TO WS-DEF-MAX-PRESION
028900     MOVE CM-MIN-PRESSURE(WS-IX)   TO WS-DEF-MIN-PRESION.
029000
029100 2160-COPIA-MODELO-DEFAULT-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500*                2300-ARMA-DEFAULT-INTERNO                      *
029600*  NO HAY MODELO ESTANDAR CARGADO EN EL MAESTRO (MAESTRO VACIO   *
029700*  O CORRUPTO). SE ARMA EL MODELO DE FABRICA PIDIENDOLO A LA     *
029800*  RUTINA DE CALCULO (REGLA R2) PARA NO DEJAR SIN PREDICCION.    *
029900*****************************************************************
030000 2300-ARMA-DEFAULT-INTERNO.
030100
030200     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
030300     MOVE 'DFLT'                   TO WS-AUX-FUNCION
030400
030500     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
030600                                    WS-RETORNO-INTERNO
030700
030800     MOVE WS-AUX-SLOPE             TO WS-MOD-SLOPE
030900     MOVE WS-AUX-INTERCEPT         TO WS-MOD-INTERCEPT
031000     MOVE WS-AUX-MAX-PRESION       TO WS-MOD-MAX-PRESION
031100     MOVE WS-AUX-MIN-PRESION       TO WS-MOD-MIN-PRESION
031200     MOVE WS-AUX-NOMBRE-DEFAULT    TO WS-MOD-NOMBRE.
031300
031400 2300-ARMA-DEFAULT-INTERNO-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800*                  2320-ARMA-DEFAULT-STD                        *
031900*  NO HAY MODELO ESTANDAR CARGADO EN EL MAESTRO: SE LO PIDE A LA *
032000*  RUTINA DE CALCULO PARA TENER SIEMPRE LA SEGUNDA PREDICCION.   *
032100*****************************************************************
032200 2320-ARMA-DEFAULT-STD.
032300
032400     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
032500     MOVE 'DFLT'                   TO WS-AUX-FUNCION
032600
032700     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
032800                                    WS-RETORNO-INTERNO
032900
033000     MOVE WS-AUX-SLOPE             TO WS-DEF-SLOPE
033100     MOVE WS-AUX-INTERCEPT         TO WS-DEF-INTERCEPT
033200     MOVE WS-AUX-MAX-PRESION       TO WS-DEF-MAX-PRESION
033300     MOVE WS-AUX-MIN-PRESION       TO WS-DEF-MIN-PRESION.
033400
033500 2320-ARMA-DEFAULT-STD-EXIT.
033600     EXIT.
033700
033800*****************************************************************
033900* 2025-07-28  lcanepa  FORMULA LINEAL R1/R2 - VER BITACORA        ERA0180
034000*                     2400-CALCULA-PAR    (REGLA R1)            *
034100*  OBTIENE LAS DOS PREDICCIONES LLAMANDO DOS VECES A LA RUTINA   *
034200*  DE CALCULO: UNA VEZ CON EL MODELO VIGENTE DEL BOMBERO Y OTRA  *
034300*  VEZ CON EL MODELO ESTANDAR DE FABRICA, AMBAS POR LA MISMA     *
034400*  FORMULA LINEAL (REGLA R1) PARA QUE SEAN COMPARABLES.          *
034500*****************************************************************
034600 2400-CALCULA-PAR.
034700
034800     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
034900     MOVE 'CALC'                   TO WS-AUX-FUNCION
035000     MOVE LK-PRESION               TO WS-AUX-PRESION
035100     MOVE WS-MOD-SLOPE             TO WS-AUX-SLOPE
035200     MOVE WS-MOD-INTERCEPT         TO WS-AUX-INTERCEPT
035300     MOVE WS-MOD-MAX-PRESION       TO WS-AUX-MAX-PRESION
035400     MOVE WS-MOD-MIN-PRESION       TO WS-AUX-MIN-PRESION
035500
035600     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
035700                                    WS-RETORNO-INTERNO
035800
035900     MOVE WS-AUX-MINUTOS           TO LK-MINUTOS-PROPIO
036000
036100     INITIALIZE WS-TIMECALC-AUX WS-RETORNO-INTERNO
036200     MOVE 'CALC'                   TO WS-AUX-FUNCION
036300     MOVE LK-PRESION               TO WS-AUX-PRESION
036400     MOVE WS-DEF-SLOPE             TO WS-AUX-SLOPE
036500     MOVE WS-DEF-INTERCEPT         TO WS-AUX-INTERCEPT
036600     MOVE WS-DEF-MAX-PRESION       TO WS-AUX-MAX-PRESION
036700     MOVE WS-DEF-MIN-PRESION       TO WS-AUX-MIN-PRESION
036800
036900     CALL CT-RUTINA-TIMECALC USING WS-TIMECALC-AUX
037000                                    WS-RETORNO-INTERNO
037100
037200     MOVE WS-AUX-MINUTOS           TO LK-MINUTOS-ESTANDAR.
037300
037400 2400-CALCULA-PAR-EXIT.
037500     EXIT.
037600
037700*****************************************************************
037800*                           3000-FIN                             *
037900*****************************************************************
038000 3000-FIN.
038100
038200     GOBACK.
