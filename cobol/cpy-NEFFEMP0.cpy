000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEFFEMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL MAESTRO DE          *
000600*               BOMBEROS DEL TABLERO DE CONTROL DE EQUIPOS DE    *
000700*               RESPIRACION AUTONOMA (ERA).                     *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 62 POSICIONES.                           *
001200*           PREFIJO  : FF.                                      *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500* Mantenimiento                                                  *
001600* Fecha       Autor         Requerimiento.                       *
001700* ----------  ------------  -------------------------------------*
001800* 2024-02-05  mibarra       Version inicial - tablero ERA.       *
001900* 2024-09-18  lcanepa       Agrega FF-CUSTOM-MODEL-ID (ticket    *
002000*                           ERA-0118, modelo personal por        *
002100*                           bombero).                            *
002200******************************************************************
002300     05  NEFFEMP0.
002400         10 FF-ID                         PIC 9(05).
002500         10 FF-BADGE-NUMBER                PIC X(10).
002600         10 FF-FIRST-NAME                  PIC X(20).
002700         10 FF-LAST-NAME                   PIC X(20).
002800         10 FF-ACTIVE                      PIC X(01).
002900            88 FF-88-ACTIVO                         VALUE 'Y'.
003000            88 FF-88-INACTIVO                        VALUE 'N'.
003100         10 FF-CUSTOM-MODEL-ID             PIC 9(05).
003200         10 FILLER                         PIC X(01).
003300******************************************************************
003400* CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION: 07          *
003500* LONGITUD DEL REGISTRO DESCRIPTO: 62                            *
003600******************************************************************
