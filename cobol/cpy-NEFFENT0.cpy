000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEFFENT0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LAS ENTRADAS ACTIVAS   *
000600*               DE ERA (BOMBERO INGRESADO AL SINIESTRO CON SU    *
000700*               EQUIPO DE RESPIRACION AUTONOMA).                 *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 131 POSICIONES.                          *
001200*           PREFIJO  : BE.                                      *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500* Mantenimiento                                                  *
001600* Fecha       Autor         Requerimiento.                       *
001700* ----------  ------------  -------------------------------------*
001800* 2024-02-05  mibarra       Version inicial.                     *
001900* 2025-03-11  lcanepa       Agrega redefinicion de BE-ENTRY-TIME *
002000*                           y BE-UPDATED-TIME en fecha/hora      *
002100*                           (ticket ERA-0164 - cierre de sesion).*
002200******************************************************************
002300     05  NEFFENT0.
002400         10 BE-ID                         PIC 9(05).
002500         10 BE-FIREFIGHTER-ID             PIC 9(05).
002600         10 BE-CALC-MODEL-ID              PIC 9(05).
002700         10 BE-INITIAL-PRESSURE           PIC 9(03).
002800         10 BE-CURRENT-PRESSURE           PIC 9(03).
002900         10 BE-ENTRY-TIME                  PIC 9(12).
003000         10 BE-ENTRY-TIME-R REDEFINES BE-ENTRY-TIME.
003100            15 BE-ENTRY-FECHA             PIC 9(08).
003200            15 BE-ENTRY-HORA.
003300               20 BE-ENTRY-HH             PIC 9(02).
003400               20 BE-ENTRY-MI             PIC 9(02).
003500         10 BE-LOCATION                    PIC X(30).
003600         10 BE-REMARKS                     PIC X(50).
003700         10 BE-ESTIMATED-TIME             PIC 9(03).
003800         10 BE-UPDATED-TIME                PIC 9(12).
003900         10 BE-UPDATED-TIME-R REDEFINES BE-UPDATED-TIME.
004000            15 BE-UPDATED-FECHA           PIC 9(08).
004100            15 BE-UPDATED-HORA.
004200               20 BE-UPDATED-HH           PIC 9(02).
004300               20 BE-UPDATED-MI           PIC 9(02).
004400         10 BE-ACTIVE                      PIC X(01).
004500            88 BE-88-ACTIVA                         VALUE 'Y'.
004600            88 BE-88-CERRADA                        VALUE 'N'.
004700         10 FILLER                         PIC X(02).
004800******************************************************************
004900* CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION: 11          *
005000* LONGITUD DEL REGISTRO DESCRIPTO: 131                           *
005100******************************************************************
