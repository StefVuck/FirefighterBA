000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEFFMOD0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL MAESTRO DE MODELOS  *
000600*               DE CALCULO DE AUTONOMIA (PRESION -> MINUTOS).    *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 160 POSICIONES.                          *
001100*           PREFIJO  : CM.                                      *
001200*                                                                *
001300* -------------------------------------------------------------- *
001400* Mantenimiento                                                  *
001500* Fecha       Autor         Requerimiento.                       *
001600* ----------  ------------  -------------------------------------*
001700* 2024-02-05  mibarra       Version inicial.                     *
001800* 2024-09-18  lcanepa       Agrega CM-FIREFIGHTER-ID para        *
001900*                           modelos personales (ticket ERA-0118).*
002000******************************************************************
002100     05  NEFFMOD0.
002200         10 CM-ID                         PIC 9(05).
002300         10 CM-NAME                        PIC X(40).
002400         10 CM-DESCRIPTION                 PIC X(80).
002500         10 CM-SLOPE                       PIC S9(03)V9(06).
002600         10 CM-INTERCEPT                   PIC S9(03)V9(06).
002700         10 CM-MAX-PRESSURE                PIC 9(03).
002800         10 CM-MIN-PRESSURE                PIC 9(03).
002900         10 CM-IS-DEFAULT                  PIC X(01).
003000            88 CM-88-DEFAULT                         VALUE 'Y'.
003100            88 CM-88-PERSONAL                        VALUE 'N'.
003200         10 CM-FIREFIGHTER-ID              PIC 9(05).
003300         10 FILLER                         PIC X(05).
003400******************************************************************
003500* CANTIDAD DE CAMPOS DESCRIPTOS EN ESTA DECLARACION: 09          *
003600* LONGITUD DEL REGISTRO DESCRIPTO: 160                           *
003700******************************************************************
